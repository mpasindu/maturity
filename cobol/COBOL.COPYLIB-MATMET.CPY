000010*================================================================*
000020* COPYLIB-MATMET                                                 *
000030* METRIC MASTER RECORD LAYOUT                                    *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER METRIC.  A METRIC BELONGS TO EXACTLY ONE TOPIC AND
000070* IS THE LOWEST LEVEL OF THE CRITERIA HIERARCHY.  METRIC-LEVEL IS
000080* THE TARGET MATURITY LEVEL USED DIRECTLY AS THE METRIC SCORE BY
000090* THE SCORING ENGINE (THE ANSWER VALUE RECORDED ON THE RESULT IS
000100* NOT USED IN THE SCORE FORMULA - IT IS CARRIED FOR AUDIT ONLY).
000110* THE FILE ARRIVES GROUPED BY TOPIC AND IS LOADED WHOLE INTO
000120* WS-MET-TAB BY EVERY PROGRAM THAT COPIES THIS MEMBER.
000130*                                                                  
000140*------------------------------------------------------------------*
000150* MAINTENANCE HISTORY                                              *
000160*------------------------------------------------------------------*
000170* DATE      PGMR  REQUEST    DESCRIPTION
000180* --------  ----  ---------  ---------------------------------------
000190* 03/14/84  RJH   IS-0144    ORIGINAL LAYOUT - METRIC MASTER.     MM001A  
000200* 06/22/86  RJH   IS-0299    ADDED METRIC-TYPE AND METRIC-DESC.   MM002A  
000210* 09/03/87  RJH   IS-0388    ADDED METRIC-WEIGHT.                 MM003A  
000220* 11/20/91  CWB   IS-0711    ADDED METRIC-ACTIVE SWITCH (88-LVLS) MM004A  
000230* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS - NO CHA MM005A  
000240*                            REQUIRED.                            MM005B  
000250*------------------------------------------------------------------*
000260*
000270 01  MATMET-RECORD.
000280     05  MATMET-ID                       PIC X(12).
000290     05  MATMET-TOPIC-ID                 PIC X(12).
000300     05  MATMET-NAME                     PIC X(30).
000310     05  MATMET-DESC                     PIC X(60).
000320     05  MATMET-LEVEL                    PIC 9(01).
000330     05  MATMET-TYPE                     PIC X(10).
000340     05  MATMET-MIN-VALUE                PIC 9(01)V9(02).
000350     05  MATMET-MAX-VALUE                PIC 9(01)V9(02).
000360     05  MATMET-WEIGHT                   PIC 9(01)V9(03).
000370     05  MATMET-WEIGHT-R REDEFINES
000380         MATMET-WEIGHT                   PIC 9(04).
000390     05  MATMET-ACTIVE-SW                PIC X(01).
000400         88  MATMET-IS-ACTIVE                 VALUE 'Y'.
000410         88  MATMET-IS-INACTIVE               VALUE 'N'.
000420     05  FILLER                          PIC X(11).
