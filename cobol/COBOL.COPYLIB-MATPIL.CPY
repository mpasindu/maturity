000010*================================================================*
000020* COPYLIB-MATPIL                                                 *
000030* PILLAR MASTER RECORD LAYOUT                                    *
000040*================================================================*
000050*                                                                  
000060* THIS MEMBER DESCRIBES ONE ENTRY OF THE PILLAR REFERENCE FILE.
000070* A PILLAR IS THE TOP LEVEL OF THE THREE-LEVEL CRITERIA HIERARCHY
000080* (PILLAR / TOPIC / METRIC) USED BY THE MATURITY SCORING BATCH.
000090* THE FILE IS SMALL AND IS LOADED WHOLE INTO WS-PIL-TAB BY EVERY
000100* PROGRAM THAT COPIES THIS MEMBER, THEN SEARCHED BY PILLAR ID.
000110*                                                                  
000120*------------------------------------------------------------------*
000130* MAINTENANCE HISTORY                                              *
000140*------------------------------------------------------------------*
000150* DATE      PGMR  REQUEST    DESCRIPTION
000160* --------  ----  ---------  ---------------------------------------
000170* 03/14/84  RJH   IS-0142    ORIGINAL LAYOUT - PILLAR MASTER.     MP001A  
000180* 09/03/87  RJH   IS-0387    ADDED PILLAR-CATEGORY FOR GROUPING.  MP002A  
000190* 11/20/91  CWB   IS-0711    ADDED PILLAR-ACTIVE SWITCH (88-LVLS) MP003A  
000200* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS ON THIS  MP004A  
000210*                            RECORD - NO CHANGE REQUIRED.         MP004B  
000220*------------------------------------------------------------------*
000230*
000240 01  MATPIL-RECORD.
000250     05  MATPIL-ID                       PIC X(12).
000260     05  MATPIL-NAME                     PIC X(30).
000270     05  MATPIL-CATEGORY                 PIC X(15).
000280     05  MATPIL-WEIGHT                   PIC 9(01)V9(03).
000290     05  MATPIL-WEIGHT-R REDEFINES
000300         MATPIL-WEIGHT                   PIC 9(04).
000310     05  MATPIL-ACTIVE-SW                PIC X(01).
000320         88  MATPIL-IS-ACTIVE                 VALUE 'Y'.
000330         88  MATPIL-IS-INACTIVE               VALUE 'N'.
000340     05  FILLER                          PIC X(02).
