000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    MATSCR01.
000030 AUTHOR.        R J HOLLOWAY.
000040 INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000050 DATE-WRITTEN.  03/22/84.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*================================================================*
000100* CALCULATE THE MATURITY SCORE FOR EACH ASSESSMENT SESSION AND   *
000110* PRODUCE SECTION 1 OF THE MATURITY ASSESSMENT BATCH REPORT.     *
000120* THIS IS STEP 010 OF THE MATJOB SUITE - IT CREATES THE REPORT   *
000130* DATASET (MATCTX01 AND MATDTL01 EXTEND IT IN STEPS 020 / 030).  *
000140*================================================================*
000150*
000160*------------------------------------------------------------------*
000170* MAINTENANCE HISTORY                                              *
000180*------------------------------------------------------------------*
000190* DATE      PGMR  REQUEST    DESCRIPTION
000200* --------  ----  ---------  ---------------------------------------
000210* 03/22/84  RJH   IS-0201    ORIGINAL PROGRAM - SCORE ENGINE.     SC001A  
000220* 08/11/86  RJH   IS-0288    ADDED PILLAR/TOPIC WEIGHTED AVERAGES SC002A  
000230*                            PER REVISED SCORING STANDARD.        SC002B  
000240* 02/19/89  CWB   IS-0455    ADDED MATURITY LEVEL CLASSIFICATION  SC003A  
000250*                            (INITIAL/MANAGED/DEFINED/OPTIMIZING) SC003B  
000260* 07/05/91  CWB   IS-0690    ADDED COMPLETION PERCENTAGE TO SCORE SC004A  
000270*                            OUTPUT RECORD.                       SC004B  
000280* 11/30/93  LMP   IS-0812    SCORE-LESS SESSIONS NOW WRITE A ZERO SC005A  
000290*                            SCORE RECORD, NOT SKIPPED.           SC005B  
000300* 01/08/99  DKT   Y2K-0033   Y2K REMEDIATION - ADDED CENTURY      SC006A  
000310*                            WINDOWING TO PARA 002-00.            SC006B  
000320* 06/14/01  DKT   IS-0944    REPORT NOW OPENED OUTPUT (THIS STEP  SC007A  
000330*                            CREATES MATRPT; 020/030 EXTEND IT).  SC007B  
000335* 03/17/03  LMP   IS-1022    ANSWERS CITING AN UNKNOWN OR INACTIVESC008A  
000336*                            METRIC ID ARE NOW COUNTED (NOT JUST  SC008B  
000337*                            SKIPPED) AND DISPLAYED AT RUN END.    SC008C 
000340*------------------------------------------------------------------*
000350*
000360 ENVIRONMENT    DIVISION.
000370 CONFIGURATION  SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS  IS MAT-RERUN-SWITCH
000410            OFF STATUS IS MAT-NORMAL-RUN
000420     CLASS MAT-ALPHA-CLASS IS 'A' THRU 'Z'.
000430*
000440 INPUT-OUTPUT   SECTION.
000450 FILE-CONTROL.
000460*
000470     SELECT     MATPIL      ASSIGN TO MATPIL
000480                            ORGANIZATION IS SEQUENTIAL
000490                            ACCESS SEQUENTIAL
000500                            FILE STATUS FS-MATPIL.
000510*
000520     SELECT     MATTOP      ASSIGN TO MATTOP
000530                            ORGANIZATION IS SEQUENTIAL
000540                            ACCESS SEQUENTIAL
000550                            FILE STATUS FS-MATTOP.
000560*
000570     SELECT     MATMET      ASSIGN TO MATMET
000580                            ORGANIZATION IS SEQUENTIAL
000590                            ACCESS SEQUENTIAL
000600                            FILE STATUS FS-MATMET.
000610*
000620     SELECT     MATSES      ASSIGN TO MATSES
000630                            ORGANIZATION IS SEQUENTIAL
000640                            ACCESS SEQUENTIAL
000650                            FILE STATUS FS-MATSES.
000660*
000670     SELECT     MATRES      ASSIGN TO MATRES
000680                            ORGANIZATION IS SEQUENTIAL
000690                            ACCESS SEQUENTIAL
000700                            FILE STATUS FS-MATRES.
000710*
000720     SELECT     MATSCO      ASSIGN TO MATSCO
000730                            ORGANIZATION IS SEQUENTIAL
000740                            ACCESS SEQUENTIAL
000750                            FILE STATUS FS-MATSCO.
000760*
000770     SELECT     MATRPT      ASSIGN TO MATRPT
000780                            ORGANIZATION IS SEQUENTIAL
000790                            ACCESS SEQUENTIAL
000800                            FILE STATUS FS-MATRPT.
000810*
000820 DATA           DIVISION.
000830 FILE           SECTION.
000840*
000850 FD MATPIL
000860    RECORD      CONTAINS    64 CHARACTERS
000870    RECORDING   MODE        IS F
000880    LABEL       RECORD      IS STANDARD.
000890     COPY MATPIL.
000900*
000910 FD MATTOP
000920    RECORD      CONTAINS    58 CHARACTERS
000930    RECORDING   MODE        IS F
000940    LABEL       RECORD      IS STANDARD.
000950     COPY MATTOP.
000960*
000970 FD MATMET
000980    RECORD      CONTAINS    147 CHARACTERS
000990    RECORDING   MODE        IS F
001000    LABEL       RECORD      IS STANDARD.
001010     COPY MATMET.
001020*
001030 FD MATSES
001040    RECORD      CONTAINS    105 CHARACTERS
001050    RECORDING   MODE        IS F
001060    LABEL       RECORD      IS STANDARD.
001070     COPY MATSES.
001080*
001090 FD MATRES
001100    RECORD      CONTAINS    67 CHARACTERS
001110    RECORDING   MODE        IS F
001120    LABEL       RECORD      IS STANDARD.
001130     COPY MATRES.
001140*
001150 FD MATSCO
001160    RECORD      CONTAINS    51 CHARACTERS
001170    RECORDING   MODE        IS F
001180    LABEL       RECORD      IS STANDARD.
001190     COPY MATSCO.
001200*
001210 FD MATRPT
001220    RECORD      CONTAINS    132 CHARACTERS
001230    RECORDING   MODE        IS F
001240    LABEL       RECORD      IS OMITTED.
001250 01 REG-MATRPT.
001260    05 FILLER                   PIC X(132).
001270*
001280 WORKING-STORAGE SECTION.
001290*
001300*   AREA PARA OBTER DATA E HORA DO SISTEMA
001310*
001320 01 WS-DATA-SYS-AAMMDD          PIC 9(06).
001330 01 WS-DATA-SYS-R REDEFINES
001340    WS-DATA-SYS-AAMMDD.
001350    05 WS-DATA-SYS-AA           PIC 9(02).
001360    05 WS-DATA-SYS-MM           PIC 9(02).
001370    05 WS-DATA-SYS-DD           PIC 9(02).
001380 01 WS-DATA-SYS-SECULO          PIC 9(02) VALUE ZERO.
001390 01 WS-DATA-SYS-ANO-4           PIC 9(04) VALUE ZERO.
001400 01 WS-HORARIO-SYS              PIC 9(08).
001410*
001420*   QUANTIDADES CARREGADAS NAS TABELAS DE REFERENCIA
001430*
001440 77 WS-QTD-PIL                  PIC 9(04) COMP VALUE ZERO.
001450 77 WS-QTD-TOP                  PIC 9(04) COMP VALUE ZERO.
001460 77 WS-QTD-MET                  PIC 9(04) COMP VALUE ZERO.
001470 77 WS-QTD-SES                  PIC 9(04) COMP VALUE ZERO.
001480 77 WS-TOTAL-MET-ATIVAS         PIC 9(04) COMP VALUE ZERO.
001490 77 WS-TOTAL-SES-PROC           PIC 9(04) COMP VALUE ZERO.
001500 77 WS-TOPICOS-NA-PILAR         PIC 9(04) COMP VALUE ZERO.
001510*
001520*   AREA DE VALIDACAO DO NIVEL DE METRICA (VIEW ALTERNATIVA)
001530*
001540 77 WS-MET-LEVEL-NUM            PIC 9(01) VALUE ZERO.
001550 77 WS-MET-LEVEL-ALPHA REDEFINES
001560    WS-MET-LEVEL-NUM            PIC X(01).
001570*
001580*   TABELA DE PILARES (CARREGADA INTEIRA - REG-0142)
001590*
001600 01 WS-PIL-TAB.
001610    05 WS-PIL-ENTRY OCCURS 50 TIMES INDEXED BY PIL-IDX.
001620       10 WS-PIL-ID             PIC X(12).
001630       10 WS-PIL-NAME           PIC X(30).
001640       10 WS-PIL-WEIGHT         PIC 9(01)V9(03).
001650       10 WS-PIL-ACTIVE         PIC X(01).
001660 77 WS-PILAR-ACHADO-SW          PIC X(01) VALUE 'N'.
001670    88 WS-PILAR-ACHADO               VALUE 'Y'.
001680*
001690*   TABELA DE TOPICOS (CARREGADA INTEIRA - REG-0143)
001700*
001710 01 WS-TOP-TAB.
001720    05 WS-TOP-ENTRY OCCURS 300 TIMES INDEXED BY TOP-IDX.
001730       10 WS-TOP-ID             PIC X(12).
001740       10 WS-TOP-PILLAR-ID      PIC X(12).
001750       10 WS-TOP-NAME           PIC X(30).
001760       10 WS-TOP-WEIGHT         PIC 9(01)V9(03).
001770 77 WS-TOPICO-ACHADO-SW         PIC X(01) VALUE 'N'.
001780    88 WS-TOPICO-ACHADO              VALUE 'Y'.
001790*
001800*   TABELA DE METRICAS (CARREGADA INTEIRA - REG-0144)
001810*
001820 01 WS-MET-TAB.
001830    05 WS-MET-ENTRY OCCURS 2000 TIMES INDEXED BY MET-IDX.
001840       10 WS-MET-ID             PIC X(12).
001850       10 WS-MET-TOPIC-ID       PIC X(12).
001860       10 WS-MET-LEVEL          PIC 9(01).
001870       10 WS-MET-ACTIVE         PIC X(01).
001880 77 WS-METRICA-ACHADA-SW        PIC X(01) VALUE 'N'.
001890    88 WS-METRICA-ACHADA             VALUE 'Y'.
001900*
001910*   TABELA DE SESSOES (SOMENTE O ID - PARA VARRER AS QUE NAO
001920*   TIVERAM NENHUMA RESPOSTA - REG-0151)
001930*
001940 01 WS-SES-TAB.
001950    05 WS-SES-ENTRY OCCURS 2000 TIMES INDEXED BY SES-IDX.
001960       10 WS-SES-ID             PIC X(12).
001970       10 WS-SES-PROC-SW        PIC X(01).
001980*
001990*   HOLDERS DE QUEBRA DE CONTROLE (NIVEL SESSAO / PILAR / TOPICO)
002000*
002010 77 WS-SESSION-ANT              PIC X(12) VALUE SPACES.
002020 77 WS-PILLAR-ANT               PIC X(12) VALUE SPACES.
002030 77 WS-TOPIC-ANT                PIC X(12) VALUE SPACES.
002040 77 WS-PILLAR-ANT-IDX           PIC 9(04) COMP VALUE ZERO.
002050 77 WS-TOPIC-ANT-IDX            PIC 9(04) COMP VALUE ZERO.
002060*
002070*   ACUMULADORES DO CALCULO DE PONTUACAO
002080*
002090 77 WS-METRIC-SCORE             PIC 9(01)V9(02) COMP VALUE ZERO.
002100 77 ACUM-SOMA-METRICAS          PIC 9(03)V9(03) COMP VALUE ZERO.
002110 77 ACUM-QTD-METRICAS           PIC 9(04)        COMP VALUE ZERO.
002120 77 ACUM-RESPONDIDAS            PIC 9(04)        COMP VALUE ZERO.
002121 77 ACUM-METRICA-NAO-ACHADA     PIC 9(04)        COMP VALUE ZERO.
002130 77 WS-TOPIC-SCORE-UNR          PIC 9(01)V9(05) COMP VALUE ZERO.
002140 77 WS-TOPIC-SCORE-RND          PIC 9(01)V9(02) COMP VALUE ZERO.
002150 77 ACUM-SOMA-TOPICOS-POND      PIC 9(05)V9(05) COMP VALUE ZERO.
002160 77 ACUM-SOMA-PESOS-TOPICOS     PIC 9(03)V9(03) COMP VALUE ZERO.
002170 77 WS-PILLAR-SCORE-UNR         PIC 9(01)V9(05) COMP VALUE ZERO.
002180 77 WS-PILLAR-SCORE-RND         PIC 9(01)V9(02) COMP VALUE ZERO.
002190 77 ACUM-SOMA-PILARES-POND      PIC 9(05)V9(05) COMP VALUE ZERO.
002200 77 ACUM-SOMA-PESOS-PILARES     PIC 9(03)V9(03) COMP VALUE ZERO.
002210 77 WS-OVERALL-SCORE            PIC 9(01)V9(02) COMP VALUE ZERO.
002220 77 WS-MATURITY-LEVEL           PIC X(10) VALUE SPACES.
002230 77 WS-COMPLETION-PCT           PIC 9(03)V9(01) COMP VALUE ZERO.
002240*
002250*   CONTADORES / PAGINACAO DO RELATORIO
002260*
002270 77 ACUM-LINHAS                 PIC 9(02) COMP VALUE 60.
002280 77 ACUM-PAG                    PIC 9(04) COMP VALUE ZERO.
002290*
002300*   FILE STATUS
002310*
002320 77 FS-MATPIL                   PIC X(02) VALUE SPACES.
002330 77 FS-MATTOP                   PIC X(02) VALUE SPACES.
002340 77 FS-MATMET                   PIC X(02) VALUE SPACES.
002350 77 FS-MATSES                   PIC X(02) VALUE SPACES.
002360 77 FS-MATRES                   PIC X(02) VALUE SPACES.
002370 77 FS-MATSCO                   PIC X(02) VALUE SPACES.
002380 77 FS-MATRPT                   PIC X(02) VALUE SPACES.
002390 77 FS-COD-STATUS               PIC X(02) VALUE SPACES.
002400 77 FS-ARQUIVO                  PIC X(08) VALUE SPACES.
002410 77 FS-OPERACAO                 PIC X(13) VALUE SPACES.
002420 77 FS-ABERTURA                 PIC X(13) VALUE 'NA ABERTURA'.
002430 77 FS-LEITURA                  PIC X(13) VALUE 'NA LEITURA'.
002440 77 FS-GRAVACAO                 PIC X(13) VALUE 'NA GRAVACAO'.
002450 77 FS-FECHAMENTO               PIC X(13) VALUE 'NO FECHAMENTO'.
002460*
002470*   LINHAS DO RELATORIO - SECAO 1 (MATURITY SCORE REPORT)
002480*
002490 01  CAB011.
002500     05 FILLER                      PIC X(41) VALUE
002510        'ENTERPRISE SYSTEMS DIVISION'.
002520     05 FILLER                      PIC X(06) VALUE 'PAGE: '.
002530     05 CAB011-PAG                  PIC ZZZ9.
002540     05 FILLER              PIC X(81) VALUE SPACES.
002550 01  TOT011.
002560     05 FILLER                      PIC X(27) VALUE 'PROGRAM  = MATSCR01'.
002570     05 TOT011-DIA                  PIC 9(02)/.
002580     05 TOT011-MES                  PIC 9(02)/.
002590     05 TOT011-ANO                  PIC 9(04).
002600     05 FILLER              PIC X(95) VALUE SPACES.
002610 01  TOT011-R REDEFINES TOT011.
002620     05 FILLER                  PIC X(132).
002630 01  CAB013.
002640     05 FILLER                      PIC X(08) VALUE SPACES.
002650     05 CAB013-TITULO               PIC X(36) VALUE
002660        'MATURITY SCORE REPORT'.
002670     05 FILLER              PIC X(88) VALUE SPACES.
002680 01  DET011.
002690     05 FILLER                      PIC X(01) VALUE SPACES.
002700     05 FILLER                      PIC X(09) VALUE 'SESSION: '.
002710     05 DET011-SESSION-ID           PIC X(12).
002720     05 FILLER              PIC X(110) VALUE SPACES.
002730 01  DET012.
002740     05 FILLER                      PIC X(03) VALUE SPACES.
002750     05 FILLER                      PIC X(08) VALUE 'PILLAR: '.
002760     05 DET012-NOME                 PIC X(30).
002770     05 FILLER                      PIC X(07) VALUE 'SCORE: '.
002780     05 DET012-SCORE                PIC 9.99.
002790     05 FILLER                      PIC X(10) VALUE '  WEIGHT: '.
002800     05 DET012-PESO                 PIC 9.999.
002810     05 FILLER                      PIC X(10) VALUE '  TOPICS: '.
002820     05 DET012-QTD-TOP              PIC ZZZ9.
002830     05 FILLER              PIC X(51) VALUE SPACES.
002840 01  DET013.
002850     05 FILLER                      PIC X(05) VALUE SPACES.
002860     05 FILLER                      PIC X(07) VALUE 'TOPIC: '.
002870     05 DET013-NOME                 PIC X(30).
002880     05 FILLER                      PIC X(07) VALUE 'SCORE: '.
002890     05 DET013-SCORE                PIC 9.99.
002900     05 FILLER                      PIC X(11) VALUE '  METRICS: '.
002910     05 DET013-QTD-MET              PIC ZZZ9.
002920     05 FILLER              PIC X(64) VALUE SPACES.
002930 01  TOT012.
002940     05 FILLER                      PIC X(03) VALUE SPACES.
002950     05 FILLER                      PIC X(15) VALUE 'OVERALL SCORE: '.
002960     05 TOT012-SCORE                PIC 9.99.
002970     05 FILLER                      PIC X(09) VALUE '  LEVEL: '.
002980     05 TOT012-LEVEL                PIC X(10).
002990     05 FILLER              PIC X(91) VALUE SPACES.
003000 01  TOT013.
003010     05 FILLER                      PIC X(03) VALUE SPACES.
003020     05 FILLER                      PIC X(10) VALUE 'ANSWERED: '.
003030     05 TOT013-RESP                 PIC ZZZ9.
003040     05 FILLER                      PIC X(09) VALUE '  TOTAL: '.
003050     05 TOT013-TOTAL                PIC ZZZ9.
003060     05 FILLER                      PIC X(14) VALUE '  COMPLETION: '.
003070     05 TOT013-PCT                  PIC ZZ9.9.
003080     05 FILLER                      PIC X(01) VALUE '%'.
003090     05 FILLER              PIC X(82) VALUE SPACES.
003100 01  TOT019.
003110     05 FILLER                      PIC X(29) VALUE
003120        '* TOTAL SESSIONS PROCESSED: '.
003130     05 TOT019-QTD                  PIC ZZZ9.
003140     05 FILLER              PIC X(99) VALUE SPACES.
003150*
003160 PROCEDURE      DIVISION.
003170
003180*================================================================*
003190 000-00-INICIO             SECTION.
003200*================================================================*
003210     PERFORM 001-00-ABRIR-ARQUIVOS.
003220     PERFORM 002-00-OBTER-DATA-HORA.
003230     PERFORM 002-01-CARREGAR-TABELAS.
003240     PERFORM 003-00-VER-ARQ-VAZIO.
003250     PERFORM 004-00-TRATAR
003260         UNTIL FS-MATRES EQUAL '10'.
003270     PERFORM 005-00-IMPRIMIR-TOTAIS.
003280     PERFORM 006-00-FECHAR-ARQUIVOS.
003290     STOP RUN.
003300
003310 000-00-FIM.                EXIT.
003320
003330*================================================================*
003340 001-00-ABRIR-ARQUIVOS             SECTION.
003350*================================================================*
003360     MOVE FS-ABERTURA        TO FS-OPERACAO.
003370     OPEN INPUT  MATPIL
003380                 MATTOP
003390                 MATMET
003400                 MATSES
003410                 MATRES
003420          OUTPUT MATSCO
003430                 MATRPT.
003440     PERFORM 001-01-TESTAR-FS.
003450
003460 001-00-FIM.                EXIT.
003470
003480*================================================================*
003490 001-01-TESTAR-FS             SECTION.
003500*================================================================*
003510     PERFORM 001-02-FS-MATPIL.
003520     PERFORM 001-03-FS-MATTOP.
003530     PERFORM 001-04-FS-MATMET.
003540     PERFORM 001-05-FS-MATSES.
003550     PERFORM 001-06-FS-MATRES.
003560     PERFORM 001-07-FS-MATSCO.
003570     PERFORM 001-08-FS-MATRPT.
003580
003590 001-01-FIM.                EXIT.
003600
003610*================================================================*
003620 001-02-FS-MATPIL             SECTION.
003630*================================================================*
003640     MOVE 'MATPIL'                            TO FS-ARQUIVO.
003650     MOVE FS-MATPIL             TO FS-COD-STATUS.
003660
003670     IF FS-MATPIL NOT EQUAL '00' AND '10'
003680         PERFORM 900-00-ERRO.
003690
003700 001-02-FIM.                EXIT.
003710
003720*================================================================*
003730 001-03-FS-MATTOP             SECTION.
003740*================================================================*
003750     MOVE 'MATTOP'                            TO FS-ARQUIVO.
003760     MOVE FS-MATTOP             TO FS-COD-STATUS.
003770
003780     IF FS-MATTOP NOT EQUAL '00' AND '10'
003790         PERFORM 900-00-ERRO.
003800
003810 001-03-FIM.                EXIT.
003820
003830*================================================================*
003840 001-04-FS-MATMET             SECTION.
003850*================================================================*
003860     MOVE 'MATMET'                            TO FS-ARQUIVO.
003870     MOVE FS-MATMET             TO FS-COD-STATUS.
003880
003890     IF FS-MATMET NOT EQUAL '00' AND '10'
003900         PERFORM 900-00-ERRO.
003910
003920 001-04-FIM.                EXIT.
003930
003940*================================================================*
003950 001-05-FS-MATSES             SECTION.
003960*================================================================*
003970     MOVE 'MATSES'                            TO FS-ARQUIVO.
003980     MOVE FS-MATSES             TO FS-COD-STATUS.
003990
004000     IF FS-MATSES NOT EQUAL '00' AND '10'
004010         PERFORM 900-00-ERRO.
004020
004030 001-05-FIM.                EXIT.
004040
004050*================================================================*
004060 001-06-FS-MATRES             SECTION.
004070*================================================================*
004080     MOVE 'MATRES'                            TO FS-ARQUIVO.
004090     MOVE FS-MATRES             TO FS-COD-STATUS.
004100
004110     IF FS-MATRES NOT EQUAL '00' AND '10'
004120         PERFORM 900-00-ERRO.
004130
004140 001-06-FIM.                EXIT.
004150
004160*================================================================*
004170 001-07-FS-MATSCO             SECTION.
004180*================================================================*
004190     MOVE 'MATSCO'                            TO FS-ARQUIVO.
004200     MOVE FS-MATSCO             TO FS-COD-STATUS.
004210
004220     IF FS-MATSCO NOT EQUAL '00' AND '10'
004230         PERFORM 900-00-ERRO.
004240
004250 001-07-FIM.                EXIT.
004260
004270*================================================================*
004280 001-08-FS-MATRPT             SECTION.
004290*================================================================*
004300     MOVE 'MATRPT'                            TO FS-ARQUIVO.
004310     MOVE FS-MATRPT             TO FS-COD-STATUS.
004320
004330     IF FS-MATRPT NOT EQUAL '00' AND '10'
004340         PERFORM 900-00-ERRO.
004350
004360 001-08-FIM.                EXIT.
004370
004380*================================================================*
004390 002-00-OBTER-DATA-HORA             SECTION.
004400*================================================================*
004410     ACCEPT WS-DATA-SYS-AAMMDD  FROM DATE.
004420     ACCEPT WS-HORARIO-SYS      FROM TIME.
004430*
004440*    JANELA DE SECULO (Y2K) - ANOS 00-49 SAO 20XX, 50-99 SAO 19XX
004450*
004460     IF WS-DATA-SYS-AA LESS THAN 50
004470         MOVE 20                TO WS-DATA-SYS-SECULO
004480     ELSE
004490         MOVE 19                TO WS-DATA-SYS-SECULO.
004500     COMPUTE WS-DATA-SYS-ANO-4 = WS-DATA-SYS-SECULO * 100
004510                                 + WS-DATA-SYS-AA.
004520     MOVE WS-DATA-SYS-DD        TO TOT011-DIA.
004530     MOVE WS-DATA-SYS-MM        TO TOT011-MES.
004540     MOVE WS-DATA-SYS-ANO-4     TO TOT011-ANO.
004550
004560 002-00-FIM.                EXIT.
004570
004580*================================================================*
004590 002-01-CARREGAR-TABELAS             SECTION.
004600*================================================================*
004610     PERFORM 002-02-CARREGAR-PILARES.
004620     PERFORM 002-04-CARREGAR-TOPICOS.
004630     PERFORM 002-06-CARREGAR-METRICAS.
004640     PERFORM 002-08-CARREGAR-SESSOES.
004650
004660 002-01-FIM.                EXIT.
004670
004680*================================================================*
004690 002-02-CARREGAR-PILARES             SECTION.
004700*================================================================*
004710     MOVE ZERO               TO WS-QTD-PIL.
004720     READ MATPIL.
004730     IF FS-MATPIL NOT EQUAL '10'
004740         PERFORM 001-02-FS-MATPIL.
004750     PERFORM 002-03-LER-UM-PILAR
004760         UNTIL FS-MATPIL EQUAL '10'.
004770
004780 002-02-FIM.                EXIT.
004790
004800*================================================================*
004810 002-03-LER-UM-PILAR             SECTION.
004820*================================================================*
004830     ADD 1                   TO WS-QTD-PIL.
004840     SET PIL-IDX             TO WS-QTD-PIL.
004850     MOVE MATPIL-ID          TO WS-PIL-ID (PIL-IDX).
004860     MOVE MATPIL-NAME        TO WS-PIL-NAME (PIL-IDX).
004870     MOVE MATPIL-WEIGHT      TO WS-PIL-WEIGHT (PIL-IDX).
004880     MOVE MATPIL-ACTIVE-SW   TO WS-PIL-ACTIVE (PIL-IDX).
004890     READ MATPIL.
004900     IF FS-MATPIL NOT EQUAL '10'
004910         PERFORM 001-02-FS-MATPIL.
004920
004930 002-03-FIM.                EXIT.
004940
004950*================================================================*
004960 002-04-CARREGAR-TOPICOS             SECTION.
004970*================================================================*
004980     MOVE ZERO               TO WS-QTD-TOP.
004990     READ MATTOP.
005000     IF FS-MATTOP NOT EQUAL '10'
005010         PERFORM 001-03-FS-MATTOP.
005020     PERFORM 002-05-LER-UM-TOPICO
005030         UNTIL FS-MATTOP EQUAL '10'.
005040
005050 002-04-FIM.                EXIT.
005060
005070*================================================================*
005080 002-05-LER-UM-TOPICO             SECTION.
005090*================================================================*
005100     ADD 1                   TO WS-QTD-TOP.
005110     SET TOP-IDX             TO WS-QTD-TOP.
005120     MOVE MATTOP-ID          TO WS-TOP-ID (TOP-IDX).
005130     MOVE MATTOP-PILLAR-ID   TO WS-TOP-PILLAR-ID (TOP-IDX).
005140     MOVE MATTOP-NAME        TO WS-TOP-NAME (TOP-IDX).
005150     MOVE MATTOP-WEIGHT      TO WS-TOP-WEIGHT (TOP-IDX).
005160     READ MATTOP.
005170     IF FS-MATTOP NOT EQUAL '10'
005180         PERFORM 001-03-FS-MATTOP.
005190
005200 002-05-FIM.                EXIT.
005210
005220*================================================================*
005230 002-06-CARREGAR-METRICAS             SECTION.
005240*================================================================*
005250     MOVE ZERO               TO WS-QTD-MET.
005260     READ MATMET.
005270     IF FS-MATMET NOT EQUAL '10'
005280         PERFORM 001-04-FS-MATMET.
005290     PERFORM 002-07-LER-UMA-METRICA
005300         UNTIL FS-MATMET EQUAL '10'.
005310
005320 002-06-FIM.                EXIT.
005330
005340*================================================================*
005350 002-07-LER-UMA-METRICA             SECTION.
005360*================================================================*
005370     ADD 1                   TO WS-QTD-MET.
005380     SET MET-IDX             TO WS-QTD-MET.
005390     MOVE MATMET-ID          TO WS-MET-ID (MET-IDX).
005400     MOVE MATMET-TOPIC-ID    TO WS-MET-TOPIC-ID (MET-IDX).
005410     MOVE MATMET-LEVEL       TO WS-MET-LEVEL (MET-IDX)
005420                                WS-MET-LEVEL-NUM.
005430     MOVE MATMET-ACTIVE-SW   TO WS-MET-ACTIVE (MET-IDX).
005440     IF MATMET-IS-ACTIVE
005450         ADD 1               TO WS-TOTAL-MET-ATIVAS.
005460     READ MATMET.
005470     IF FS-MATMET NOT EQUAL '10'
005480         PERFORM 001-04-FS-MATMET.
005490
005500 002-07-FIM.                EXIT.
005510
005520*================================================================*
005530 002-08-CARREGAR-SESSOES             SECTION.
005540*================================================================*
005550     MOVE ZERO               TO WS-QTD-SES.
005560     READ MATSES.
005570     IF FS-MATSES NOT EQUAL '10'
005580         PERFORM 001-05-FS-MATSES.
005590     PERFORM 002-09-LER-UMA-SESSAO
005600         UNTIL FS-MATSES EQUAL '10'.
005610
005620 002-08-FIM.                EXIT.
005630
005640*================================================================*
005650 002-09-LER-UMA-SESSAO             SECTION.
005660*================================================================*
005670     ADD 1                   TO WS-QTD-SES.
005680     SET SES-IDX             TO WS-QTD-SES.
005690     MOVE MATSES-ID          TO WS-SES-ID (SES-IDX).
005700     MOVE 'N'                TO WS-SES-PROC-SW (SES-IDX).
005710     READ MATSES.
005720     IF FS-MATSES NOT EQUAL '10'
005730         PERFORM 001-05-FS-MATSES.
005740
005750 002-09-FIM.                EXIT.
005760
005770*================================================================*
005780 003-00-VER-ARQ-VAZIO             SECTION.
005790*================================================================*
005800     PERFORM 003-01-LER-MATRES.
005810
005820     IF FS-MATRES EQUAL '10'
005830         DISPLAY '* FILE MATRES IS EMPTY  *'
005840         DISPLAY '* NO SCORES TO CALCULATE *'.
005850
005860 003-00-FIM.                EXIT.
005870
005880*================================================================*
005890 003-01-LER-MATRES             SECTION.
005900*================================================================*
005910     MOVE FS-LEITURA         TO FS-OPERACAO.
005920     READ MATRES.
005930
005940     IF FS-MATRES NOT EQUAL '10'
005950         PERFORM 001-06-FS-MATRES.
005960
005970 003-01-FIM.                EXIT.
005980
005990*================================================================*
006000 004-00-TRATAR             SECTION.
006010*================================================================*
006020     IF MATRES-SESSION-ID NOT EQUAL WS-SESSION-ANT
006030         IF WS-SESSION-ANT NOT EQUAL SPACES
006040             PERFORM 004-04-QUEBRA-TOPICO
006050             PERFORM 004-05-QUEBRA-PILAR
006060             PERFORM 004-06-QUEBRA-SESSAO
006070         MOVE MATRES-SESSION-ID  TO WS-SESSION-ANT
006080         MOVE SPACES             TO WS-TOPIC-ANT
006090         MOVE SPACES             TO WS-PILLAR-ANT
006100         MOVE ZERO               TO ACUM-RESPONDIDAS.
006110
006120     PERFORM 004-01-LOCALIZAR-METRICA.
006130
006140     IF WS-METRICA-ACHADA
006150         PERFORM 004-14-ACUMULAR-RESPOSTA
006160     ELSE
006170         ADD 1                   TO ACUM-METRICA-NAO-ACHADA.
006180
006190     PERFORM 003-01-LER-MATRES.
006200
006210 004-00-FIM.                EXIT.
006220
006230*================================================================*
006390 004-01-LOCALIZAR-METRICA             SECTION.
006400*================================================================*
006410     MOVE 'N'                TO WS-METRICA-ACHADA-SW.
006420     SET MET-IDX             TO 1.
006430     SEARCH WS-MET-ENTRY
006440         AT END
006450             MOVE 'N'        TO WS-METRICA-ACHADA-SW
006460         WHEN WS-MET-ID (MET-IDX) EQUAL MATRES-METRIC-ID
006470             IF WS-MET-ACTIVE (MET-IDX) EQUAL 'Y'
006480                 MOVE 'Y'    TO WS-METRICA-ACHADA-SW
006490             ELSE
006500                 MOVE 'N'    TO WS-METRICA-ACHADA-SW
006510     END-SEARCH.
006520
006530 004-01-FIM.                EXIT.
006540
006550*================================================================*
006560 004-02-LOCALIZAR-TOPICO             SECTION.
006570*================================================================*
006580     MOVE 'N'                TO WS-TOPICO-ACHADO-SW.
006590     SET TOP-IDX             TO 1.
006600     SEARCH WS-TOP-ENTRY
006610         AT END
006620             MOVE 'N'        TO WS-TOPICO-ACHADO-SW
006630         WHEN WS-TOP-ID (TOP-IDX) EQUAL WS-MET-TOPIC-ID (MET-IDX)
006640             MOVE 'Y'        TO WS-TOPICO-ACHADO-SW
006650     END-SEARCH.
006660
006670 004-02-FIM.                EXIT.
006680
006690*================================================================*
006700 004-03-LOCALIZAR-PILAR             SECTION.
006710*================================================================*
006720     MOVE 'N'                TO WS-PILAR-ACHADO-SW.
006730     SET PIL-IDX             TO 1.
006740     SEARCH WS-PIL-ENTRY
006750         AT END
006760             MOVE 'N'        TO WS-PILAR-ACHADO-SW
006770         WHEN WS-PIL-ID (PIL-IDX) EQUAL WS-TOP-PILLAR-ID (TOP-IDX)
006780             MOVE 'Y'        TO WS-PILAR-ACHADO-SW
006790     END-SEARCH.
006800
006810 004-03-FIM.                EXIT.
006820
006830*================================================================*
006840 004-04-QUEBRA-TOPICO             SECTION.
006850*================================================================*
006860     IF ACUM-QTD-METRICAS EQUAL ZERO
006870         MOVE ZERO               TO WS-TOPIC-SCORE-UNR
006880     ELSE
006890         COMPUTE WS-TOPIC-SCORE-UNR ROUNDED =
006900             ACUM-SOMA-METRICAS / ACUM-QTD-METRICAS.
006910     COMPUTE WS-TOPIC-SCORE-RND ROUNDED = WS-TOPIC-SCORE-UNR.
006920
006930     PERFORM 004-09-IMPRESSAO-TOPICO.
006940
006950     COMPUTE ACUM-SOMA-TOPICOS-POND ROUNDED =
006960         ACUM-SOMA-TOPICOS-POND +
006970         (WS-TOPIC-SCORE-UNR * WS-TOP-WEIGHT (WS-TOPIC-ANT-IDX)).
006980     ADD WS-TOP-WEIGHT (WS-TOPIC-ANT-IDX)
006990                             TO ACUM-SOMA-PESOS-TOPICOS.
007000     ADD 1                   TO WS-TOPICOS-NA-PILAR.
007010     MOVE ZERO               TO ACUM-SOMA-METRICAS.
007020     MOVE ZERO               TO ACUM-QTD-METRICAS.
007030
007040 004-04-FIM.                EXIT.
007050
007060*================================================================*
007070 004-05-QUEBRA-PILAR             SECTION.
007080*================================================================*
007090     IF ACUM-SOMA-PESOS-TOPICOS EQUAL ZERO
007100         MOVE ZERO               TO WS-PILLAR-SCORE-UNR
007110     ELSE
007120         COMPUTE WS-PILLAR-SCORE-UNR ROUNDED =
007130             ACUM-SOMA-TOPICOS-POND / ACUM-SOMA-PESOS-TOPICOS.
007140     COMPUTE WS-PILLAR-SCORE-RND ROUNDED = WS-PILLAR-SCORE-UNR.
007150
007160     PERFORM 004-10-IMPRESSAO-PILAR.
007170
007180     COMPUTE ACUM-SOMA-PILARES-POND ROUNDED =
007190         ACUM-SOMA-PILARES-POND +
007200         (WS-PILLAR-SCORE-RND * WS-PIL-WEIGHT (WS-PILLAR-ANT-IDX)).
007210     ADD WS-PIL-WEIGHT (WS-PILLAR-ANT-IDX)
007220                             TO ACUM-SOMA-PESOS-PILARES.
007230     MOVE ZERO               TO ACUM-SOMA-TOPICOS-POND.
007240     MOVE ZERO               TO ACUM-SOMA-PESOS-TOPICOS.
007250     MOVE ZERO               TO WS-TOPICOS-NA-PILAR.
007260
007270 004-05-FIM.                EXIT.
007280
007290*================================================================*
007300 004-06-QUEBRA-SESSAO             SECTION.
007310*================================================================*
007320     IF ACUM-SOMA-PESOS-PILARES EQUAL ZERO
007330         MOVE ZERO               TO WS-OVERALL-SCORE
007340     ELSE
007350         COMPUTE WS-OVERALL-SCORE ROUNDED =
007360             ACUM-SOMA-PILARES-POND / ACUM-SOMA-PESOS-PILARES.
007370
007380     PERFORM 004-07-CLASSIFICAR-NIVEL.
007390
007400     IF WS-TOTAL-MET-ATIVAS EQUAL ZERO
007410         MOVE ZERO               TO WS-COMPLETION-PCT
007420     ELSE
007430         COMPUTE WS-COMPLETION-PCT ROUNDED =
007440             (ACUM-RESPONDIDAS / WS-TOTAL-MET-ATIVAS) * 100.
007450
007460     PERFORM 004-08-GRAVAR-SCORE.
007470     PERFORM 004-11-IMPRESSAO-TOTAL-SESSAO.
007480     PERFORM 004-12-MARCAR-SESSAO-PROC.
007490
007500     ADD 1                   TO WS-TOTAL-SES-PROC.
007510     MOVE ZERO               TO ACUM-SOMA-PILARES-POND.
007520     MOVE ZERO               TO ACUM-SOMA-PESOS-PILARES.
007530
007540 004-06-FIM.                EXIT.
007550
007560*================================================================*
007570 004-07-CLASSIFICAR-NIVEL             SECTION.
007580*================================================================*
007590     IF WS-OVERALL-SCORE LESS THAN 1.50
007600         MOVE 'INITIAL'      TO WS-MATURITY-LEVEL
007610     ELSE
007620         IF WS-OVERALL-SCORE LESS THAN 2.50
007630             MOVE 'MANAGED'  TO WS-MATURITY-LEVEL
007640         ELSE
007650             IF WS-OVERALL-SCORE LESS THAN 3.50
007660                 MOVE 'DEFINED'    TO WS-MATURITY-LEVEL
007670             ELSE
007680                 MOVE 'OPTIMIZING' TO WS-MATURITY-LEVEL.
007690
007700 004-07-FIM.                EXIT.
007710
007720*================================================================*
007730 004-08-GRAVAR-SCORE             SECTION.
007740*================================================================*
007750     MOVE FS-GRAVACAO          TO FS-OPERACAO.
007760     MOVE SPACES               TO MATSCO-RECORD.
007770     MOVE WS-SESSION-ANT       TO MATSCO-SESSION-ID.
007780     MOVE WS-OVERALL-SCORE     TO MATSCO-OVERALL.
007790     MOVE WS-MATURITY-LEVEL    TO MATSCO-MATURITY-LEVEL.
007800     MOVE WS-TOTAL-MET-ATIVAS  TO MATSCO-TOTAL-METRICS.
007810     MOVE ACUM-RESPONDIDAS     TO MATSCO-ANSWERED.
007820     MOVE WS-COMPLETION-PCT    TO MATSCO-COMPLETION-PCT.
007830     WRITE MATSCO-RECORD.
007840     PERFORM 001-07-FS-MATSCO.
007850
007860 004-08-FIM.                EXIT.
007870
007880*================================================================*
007890 004-09-IMPRESSAO-TOPICO             SECTION.
007900*================================================================*
007910     IF ACUM-LINHAS GREATER 58
007920         PERFORM 004-13-CABECALHOS.
007930
007940     MOVE WS-TOP-NAME (WS-TOPIC-ANT-IDX)  TO DET013-NOME.
007950     MOVE WS-TOPIC-SCORE-RND              TO DET013-SCORE.
007960     MOVE ACUM-QTD-METRICAS               TO DET013-QTD-MET.
007970     WRITE REG-MATRPT                     FROM DET013 AFTER 1.
007980     PERFORM 001-08-FS-MATRPT.
007990     ADD 1                   TO ACUM-LINHAS.
008000
008010 004-09-FIM.                EXIT.
008020
008030*================================================================*
008040 004-10-IMPRESSAO-PILAR             SECTION.
008050*================================================================*
008060     IF ACUM-LINHAS GREATER 58
008070         PERFORM 004-13-CABECALHOS.
008080
008090     MOVE WS-PIL-NAME (WS-PILLAR-ANT-IDX)   TO DET012-NOME.
008100     MOVE WS-PILLAR-SCORE-RND               TO DET012-SCORE.
008110     MOVE WS-PIL-WEIGHT (WS-PILLAR-ANT-IDX) TO DET012-PESO.
008120     MOVE WS-TOPICOS-NA-PILAR               TO DET012-QTD-TOP.
008130     WRITE REG-MATRPT                       FROM DET012 AFTER 1.
008140     PERFORM 001-08-FS-MATRPT.
008150     ADD 1                   TO ACUM-LINHAS.
008160
008170 004-10-FIM.                EXIT.
008180
008190*================================================================*
008200 004-11-IMPRESSAO-TOTAL-SESSAO             SECTION.
008210*================================================================*
008220     IF ACUM-LINHAS GREATER 57
008230         PERFORM 004-13-CABECALHOS.
008240
008250     MOVE WS-OVERALL-SCORE    TO TOT012-SCORE.
008260     MOVE WS-MATURITY-LEVEL   TO TOT012-LEVEL.
008270     WRITE REG-MATRPT         FROM TOT012 AFTER 2.
008280     PERFORM 001-08-FS-MATRPT.
008290
008300     MOVE ACUM-RESPONDIDAS    TO TOT013-RESP.
008310     MOVE WS-TOTAL-MET-ATIVAS TO TOT013-TOTAL.
008320     MOVE WS-COMPLETION-PCT   TO TOT013-PCT.
008330     WRITE REG-MATRPT         FROM TOT013 AFTER 1.
008340     PERFORM 001-08-FS-MATRPT.
008350     ADD 3                   TO ACUM-LINHAS.
008360
008370 004-11-FIM.                EXIT.
008380
008390*================================================================*
008400 004-12-MARCAR-SESSAO-PROC             SECTION.
008410*================================================================*
008420     SET SES-IDX              TO 1.
008430     SEARCH WS-SES-ENTRY
008440         AT END
008450             CONTINUE
008460         WHEN WS-SES-ID (SES-IDX) EQUAL WS-SESSION-ANT
008470             MOVE 'Y'         TO WS-SES-PROC-SW (SES-IDX)
008480     END-SEARCH.
008490
008500 004-12-FIM.                EXIT.
008510
008520*================================================================*
008530 004-13-CABECALHOS             SECTION.
008540*================================================================*
008550     ADD 1                   TO ACUM-PAG.
008560     MOVE ACUM-PAG           TO CAB011-PAG.
008570
008580     WRITE REG-MATRPT        FROM CAB011 AFTER PAGE.
008590     PERFORM 001-08-FS-MATRPT.
008600
008610     WRITE REG-MATRPT        FROM TOT011 AFTER 1.
008620     PERFORM 001-08-FS-MATRPT.
008630
008640     IF MAT-RERUN-SWITCH
008650         MOVE '(RERUN) MATURITY SCORE REPORT'  TO CAB013-TITULO
008660     ELSE
008670         MOVE 'MATURITY SCORE REPORT'          TO CAB013-TITULO.
008680     WRITE REG-MATRPT        FROM CAB013 AFTER 2.
008690     PERFORM 001-08-FS-MATRPT.
008700
008710     MOVE SPACES             TO REG-MATRPT.
008720     WRITE REG-MATRPT        AFTER 1.
008730     PERFORM 001-08-FS-MATRPT.
008740
008750     MOVE 7                  TO ACUM-LINHAS.
008760
008770 004-13-FIM.                EXIT.
008780
008781*================================================================*
008782 004-14-ACUMULAR-RESPOSTA             SECTION.
008783*================================================================*
008784     PERFORM 004-02-LOCALIZAR-TOPICO.
008785
008786     IF WS-TOPICO-ACHADO
008787         PERFORM 004-03-LOCALIZAR-PILAR
008788         IF WS-PILAR-ACHADO
008789             IF WS-TOP-ID (TOP-IDX) NOT EQUAL WS-TOPIC-ANT
008790                 IF WS-TOPIC-ANT NOT EQUAL SPACES
008791                     PERFORM 004-04-QUEBRA-TOPICO
008792                 MOVE WS-TOP-ID (TOP-IDX) TO WS-TOPIC-ANT
008793                 SET WS-TOPIC-ANT-IDX     TO TOP-IDX
008794             IF WS-PIL-ID (PIL-IDX) NOT EQUAL WS-PILLAR-ANT
008795                 IF WS-PILLAR-ANT NOT EQUAL SPACES
008796                     PERFORM 004-05-QUEBRA-PILAR
008797                 MOVE WS-PIL-ID (PIL-IDX) TO WS-PILLAR-ANT
008798                 SET WS-PILLAR-ANT-IDX    TO PIL-IDX
008799             MOVE WS-MET-LEVEL (MET-IDX)  TO WS-METRIC-SCORE
008800             ADD WS-METRIC-SCORE          TO ACUM-SOMA-METRICAS
008801             ADD 1                        TO ACUM-QTD-METRICAS
008802             ADD 1                        TO ACUM-RESPONDIDAS.
008803
008804 004-14-FIM.                EXIT.
008805
008806*================================================================*
008807 005-00-IMPRIMIR-TOTAIS             SECTION.
008810*================================================================*
008820     IF WS-SESSION-ANT NOT EQUAL SPACES
008830         PERFORM 004-04-QUEBRA-TOPICO
008840         PERFORM 004-05-QUEBRA-PILAR
008850         PERFORM 004-06-QUEBRA-SESSAO.
008860
008870     PERFORM 005-01-VARRER-SEM-RESPOSTA.
008880
008890     IF ACUM-LINHAS GREATER 58
008900         PERFORM 004-13-CABECALHOS.
008910     MOVE WS-TOTAL-SES-PROC  TO TOT019-QTD.
008920     WRITE REG-MATRPT        FROM TOT019 AFTER 2.
008930     PERFORM 001-08-FS-MATRPT.
008935
008936     DISPLAY 'TOTAL SESSIONS PROCESSED   = ' WS-TOTAL-SES-PROC.
008937     DISPLAY 'TOTAL UNKNOWN/INACTIVE METRIC ANSWERS SKIPPED = '
008938             ACUM-METRICA-NAO-ACHADA.
008940
008950 005-00-FIM.                EXIT.
008960
008970*================================================================*
008980 005-01-VARRER-SEM-RESPOSTA             SECTION.
008990*================================================================*
009000     SET SES-IDX             TO 1.
009010     PERFORM 005-02-CHECAR-UMA-SESSAO
009020         VARYING SES-IDX FROM 1 BY 1
009030         UNTIL SES-IDX GREATER WS-QTD-SES.
009040
009050 005-01-FIM.                EXIT.
009060
009070*================================================================*
009080 005-02-CHECAR-UMA-SESSAO             SECTION.
009090*================================================================*
009100     IF WS-SES-PROC-SW (SES-IDX) NOT EQUAL 'Y'
009110         MOVE SPACES             TO WS-MATURITY-LEVEL
009120         MOVE 'INITIAL'          TO WS-MATURITY-LEVEL
009130         MOVE ZERO               TO WS-OVERALL-SCORE
009140         MOVE ZERO               TO ACUM-RESPONDIDAS
009150         MOVE ZERO               TO WS-COMPLETION-PCT
009160         MOVE WS-SES-ID (SES-IDX) TO WS-SESSION-ANT
009170         PERFORM 004-08-GRAVAR-SCORE
009180         IF ACUM-LINHAS GREATER 59
009190             PERFORM 004-13-CABECALHOS
009200         MOVE WS-SES-ID (SES-IDX) TO DET011-SESSION-ID
009210         WRITE REG-MATRPT         FROM DET011 AFTER 2
009220         PERFORM 001-08-FS-MATRPT
009230         PERFORM 004-11-IMPRESSAO-TOTAL-SESSAO
009240         ADD 1                   TO WS-TOTAL-SES-PROC.
009250
009260 005-02-FIM.                EXIT.
009270
009280*================================================================*
009290 006-00-FECHAR-ARQUIVOS             SECTION.
009300*================================================================*
009310     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
009320     CLOSE MATPIL
009330           MATTOP
009340           MATMET
009350           MATSES
009360           MATRES
009370           MATSCO
009380           MATRPT.
009390     PERFORM 001-01-TESTAR-FS.
009400
009410     DISPLAY 'MATSCR01 - PROGRAM ENDED NORMALLY'.
009420
009430 006-00-FIM.                EXIT.
009440
009450*================================================================*
009460 900-00-ERRO             SECTION.
009470*================================================================*
009480     DISPLAY '* ERROR ' FS-OPERACAO ' ON FILE ' FS-ARQUIVO
009490     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
009500     DISPLAY '* MATSCR01 PROGRAM ENDED ABNORMALLY'
009510     STOP RUN.
009520
009530 900-00-FIM.                EXIT.
009540
