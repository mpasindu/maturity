000010*================================================================*
000020* COPYLIB-MATTGT                                                 *
000030* TARGET MASTER RECORD LAYOUT                                    *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER ASSESSMENT TARGET (THE ORGANIZATION, DEPARTMENT,
000070* OR SYSTEM BEING ASSESSED).  EACH TARGET MAY POINT TO AN OWNING
000080* ORGANIZATION.  LOADED WHOLE INTO WS-TGT-TAB AND SEARCHED BY ID.
000090*                                                                  
000100*------------------------------------------------------------------*
000110* MAINTENANCE HISTORY                                              *
000120*------------------------------------------------------------------*
000130* DATE      PGMR  REQUEST    DESCRIPTION
000140* --------  ----  ---------  ---------------------------------------
000150* 04/02/84  RJH   IS-0152    ORIGINAL LAYOUT - TARGET MASTER.     MG001A  
000160* 02/11/93  CWB   IS-0803    ADDED TARGET-ORG-ID LINK.            MG002A  
000170* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS - NO CHA MG003A
000180*                            REQUIRED.                            MG003B
000182* 03/17/03  LMP   IS-1023    DROPPED TRAILING FILLER(02) - FIELDS MG004A
000184*                            ALREADY SUM TO THE DOCUMENTED 129-   MG004B
000186*                            BYTE RECORD LENGTH.                  MG004C
000190*------------------------------------------------------------------*
000200*
000210 01  MATTGT-RECORD.
000220     05  MATTGT-ID                       PIC X(12).
000230     05  MATTGT-NAME                     PIC X(30).
000240     05  MATTGT-TYPE                     PIC X(15).
000250     05  MATTGT-DESC                     PIC X(60).
000260     05  MATTGT-ORG-ID                   PIC X(12).
