000010*================================================================*
000020* COPYLIB-MATSCO                                                 *
000030* SCORE OUTPUT RECORD LAYOUT                                     *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY WRITTEN PER SESSION BY THE SCORING ENGINE (MATSCR01).
000070* SCORE-OVERALL AND SCORE-COMPLETION-PCT ARE ROUNDED PER THE
000080* SHOP'S STANDARD HALF-ADJUST RULE (SEE 004-07 IN MATSCR01).
000090*                                                                  
000100*------------------------------------------------------------------*
000110* MAINTENANCE HISTORY                                              *
000120*------------------------------------------------------------------*
000130* DATE      PGMR  REQUEST    DESCRIPTION
000140* --------  ----  ---------  ---------------------------------------
000150* 05/18/84  RJH   IS-0161    ORIGINAL LAYOUT - SCORE OUTPUT.      MC001A  
000160* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS - NO CHA MC002A  
000170*                            REQUIRED.                            MC002B  
000180*------------------------------------------------------------------*
000190*
000200 01  MATSCO-RECORD.
000210     05  MATSCO-SESSION-ID               PIC X(12).
000220     05  MATSCO-OVERALL                  PIC 9(01)V9(02).
000230     05  MATSCO-MATURITY-LEVEL           PIC X(10).
000240     05  MATSCO-TOTAL-METRICS            PIC 9(04).
000250     05  MATSCO-ANSWERED                 PIC 9(04).
000260     05  MATSCO-COMPLETION-PCT           PIC 9(03)V9(01).
000270     05  FILLER                          PIC X(14).
