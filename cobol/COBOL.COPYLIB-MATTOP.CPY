000010*================================================================*
000020* COPYLIB-MATTOP                                                 *
000030* TOPIC MASTER RECORD LAYOUT                                     *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER TOPIC.  A TOPIC BELONGS TO EXACTLY ONE PILLAR AND
000070* IS THE MIDDLE LEVEL OF THE PILLAR / TOPIC / METRIC HIERARCHY.
000080* THE FILE ARRIVES GROUPED BY PILLAR AND IS LOADED WHOLE INTO
000090* WS-TOP-TAB BY EVERY PROGRAM THAT COPIES THIS MEMBER.
000100*                                                                  
000110*------------------------------------------------------------------*
000120* MAINTENANCE HISTORY                                              *
000130*------------------------------------------------------------------*
000140* DATE      PGMR  REQUEST    DESCRIPTION
000150* --------  ----  ---------  ---------------------------------------
000160* 03/14/84  RJH   IS-0143    ORIGINAL LAYOUT - TOPIC MASTER.      MT001A  
000170* 09/03/87  RJH   IS-0388    ADDED TOPIC-WEIGHT FOR PILLAR AVERAG MT002A  
000180* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS - NO CHA MT003A
000190*                            REQUIRED.                            MT003B
000192* 03/17/03  LMP   IS-1023    DROPPED TRAILING FILLER(02) - FIELDS MT004A
000194*                            ALREADY SUM TO THE DOCUMENTED 58-BYTEMT004B
000196*                            RECORD LENGTH.                       MT004C
000200*------------------------------------------------------------------*
000210*
000220 01  MATTOP-RECORD.
000230     05  MATTOP-ID                       PIC X(12).
000240     05  MATTOP-PILLAR-ID                PIC X(12).
000250     05  MATTOP-NAME                     PIC X(30).
000260     05  MATTOP-WEIGHT                   PIC 9(01)V9(03).
000270     05  MATTOP-WEIGHT-R REDEFINES
000280         MATTOP-WEIGHT                   PIC 9(04).
