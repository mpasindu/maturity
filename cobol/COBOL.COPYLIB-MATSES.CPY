000010*================================================================*
000020* COPYLIB-MATSES                                                 *
000030* ASSESSMENT SESSION RECORD LAYOUT                               *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER ASSESSMENT SESSION.  THE TIMESTAMP FIELDS ARRIVE
000070* AS 19-BYTE EDITED TEXT (YYYY-MM-DD-HH.MM.SS) SO THEY COMPARE
000080* CORRECTLY WITH A STRAIGHT ALPHANUMERIC COMPARE - NO DATE MATH
000090* IS PERFORMED ON THEM ANYWHERE IN THIS SYSTEM.
000100*                                                                  
000110*------------------------------------------------------------------*
000120* MAINTENANCE HISTORY                                              *
000130*------------------------------------------------------------------*
000140* DATE      PGMR  REQUEST    DESCRIPTION
000150* --------  ----  ---------  ---------------------------------------
000160* 04/02/84  RJH   IS-0151    ORIGINAL LAYOUT - SESSION MASTER.    MS001A  
000170* 09/03/87  RJH   IS-0390    ADDED SESSION-CURRENT-PILLAR-ID.     MS002A  
000180* 02/11/93  CWB   IS-0803    ADDED SESSION-TARGET-ID LINK.        MS003A  
000190* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - TIMESTAMPS STORE A FULL MS004A
000200*                            4-DIGIT YEAR ALREADY - NO WINDOWING  MS004B
000210*                            NEEDED ON THIS RECORD.               MS004C
000212* 03/17/03  LMP   IS-1023    DROPPED TRAILING FILLER(02) - FIELDS MS005A
000214*                            ALREADY SUM TO THE DOCUMENTED 105-   MS005B
000216*                            BYTE RECORD LENGTH.                  MS005C
000220*------------------------------------------------------------------*
000230*
000240 01  MATSES-RECORD.
000250     05  MATSES-ID                       PIC X(12).
000260     05  MATSES-STATUS                   PIC X(12).
000270     05  MATSES-STARTED-AT               PIC X(19).
000280     05  MATSES-STARTED-AT-R REDEFINES
000290         MATSES-STARTED-AT.
000300         10  MATSES-START-YEAR           PIC X(04).
000310         10  FILLER                      PIC X(01).
000320         10  MATSES-START-MONTH          PIC X(02).
000330         10  FILLER                      PIC X(01).
000340         10  MATSES-START-DAY            PIC X(02).
000350         10  FILLER                      PIC X(09).
000360     05  MATSES-COMPLETED-AT             PIC X(19).
000370     05  MATSES-LAST-MODIFIED            PIC X(19).
000380     05  MATSES-CURRENT-PILLAR-ID        PIC X(12).
000390     05  MATSES-TARGET-ID                PIC X(12).
