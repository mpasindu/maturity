000010*================================================================*
000020* COPYLIB-MATORG                                                 *
000030* ORGANIZATION MASTER RECORD LAYOUT                              *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER OWNING ORGANIZATION.  SMALL FILE, LOADED WHOLE
000070* INTO WS-ORG-TAB AND SEARCHED BY ORG ID WHEN RESOLVING A TARGET.
000080*                                                                  
000090*------------------------------------------------------------------*
000100* MAINTENANCE HISTORY                                              *
000110*------------------------------------------------------------------*
000120* DATE      PGMR  REQUEST    DESCRIPTION
000130* --------  ----  ---------  ---------------------------------------
000140* 04/02/84  RJH   IS-0153    ORIGINAL LAYOUT - ORGANIZATION MASTE MO001A  
000150* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - NO DATE FIELDS - NO CHA MO002A
000160*                            REQUIRED.                            MO002B
000162* 03/17/03  LMP   IS-1023    DROPPED TRAILING FILLER(02) - FIELDS MO003A
000164*                            ALREADY SUM TO THE DOCUMENTED 42-BYTEMO003B
000166*                            RECORD LENGTH.                       MO003C
000170*------------------------------------------------------------------*
000180*
000190 01  MATORG-RECORD.
000200     05  MATORG-ID                       PIC X(12).
000210     05  MATORG-NAME                     PIC X(30).
