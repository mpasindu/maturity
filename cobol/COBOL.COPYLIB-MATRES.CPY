000010*================================================================*
000020* COPYLIB-MATRES                                                 *
000030* ASSESSMENT RESULT (ANSWER) RECORD LAYOUT                       *
000040*================================================================*
000050*                                                                  
000060* ONE ENTRY PER ANSWER RECORDED AGAINST A METRIC DURING A SESSION.
000070* THE FILE ARRIVES PRESORTED BY SESSION, THEN BY PILLAR / TOPIC /
000080* METRIC NAME WITHIN SESSION, WHICH IS WHAT ALLOWS THE SCORING
000090* AND CONTEXT PROGRAMS TO GROUP A SESSION'S ANSWERS WITH A SINGLE
000100* SEQUENTIAL PASS AND A CONTROL BREAK - NO SORT STEP IS RUN BY
000110* THIS SYSTEM.  RESULT-VALUE IS CARRIED FOR AUDIT BUT IS NOT USED
000120* BY THE SCORING FORMULA (SEE COPYLIB-MATMET, METRIC-LEVEL).
000130*                                                                  
000140*------------------------------------------------------------------*
000150* MAINTENANCE HISTORY                                              *
000160*------------------------------------------------------------------*
000170* DATE      PGMR  REQUEST    DESCRIPTION
000180* --------  ----  ---------  ---------------------------------------
000190* 05/18/84  RJH   IS-0160    ORIGINAL LAYOUT - RESULT (ANSWER).   MR001A  
000200* 01/05/99  DKT   Y2K-0033   Y2K REVIEW - TIMESTAMP STORES A FULL MR002A  
000210*                            4-DIGIT YEAR ALREADY - NO WINDOWING  MR002B  
000220*                            NEEDED ON THIS RECORD.               MR002C  
000230*------------------------------------------------------------------*
000240*
000250 01  MATRES-RECORD.
000260     05  MATRES-ID                       PIC X(12).
000270     05  MATRES-SESSION-ID               PIC X(12).
000280     05  MATRES-METRIC-ID                PIC X(12).
000290     05  MATRES-VALUE                    PIC 9(01)V9(02).
000300     05  MATRES-ASSESSED-AT              PIC X(19).
000310     05  FILLER                          PIC X(09).
