000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    MATCTX01.
000030 AUTHOR.        R J HOLLOWAY.
000040 INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000050 DATE-WRITTEN.  04/09/84.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*================================================================*
000100* BUILD THE PER-SESSION ASSESSMENT CONTEXT - STATUS, TARGET AND  *
000110* ORGANIZATION, PROGRESS STATISTICS, RECENT ANSWER ACTIVITY AND  *
000120* PER-PILLAR PROGRESS - AND APPEND SECTION 2 OF THE MATURITY     *
000130* ASSESSMENT BATCH REPORT.  THIS IS STEP 020 OF THE MATJOB SUITE *
000140* - MATSCR01 (STEP 010) CREATES THE REPORT DATASET AND THIS STEP *
000150* EXTENDS IT (MATDTL01, STEP 030, EXTENDS IT AGAIN).             *
000160*================================================================*
000170*
000180*------------------------------------------------------------------*
000190* MAINTENANCE HISTORY                                              *
000200*------------------------------------------------------------------*
000210* DATE      PGMR  REQUEST    DESCRIPTION
000220* --------  ----  ---------  ---------------------------------------
000230* 04/09/84  RJH   IS-0205    ORIGINAL PROGRAM - CONTEXT REPORT.   MX001A  
000240* 09/03/87  RJH   IS-0391    ADDED ORGANIZATION NAME LOOKUP VIA   MX002A  
000250*                            TARGET-ORG-ID LINK.                  MX002B  
000260* 02/11/93  CWB   IS-0804    ADDED 5-DEEP RECENT ACTIVITY LIST    MX003A  
000270*                            AND PER-PILLAR PROGRESS TABLE.       MX003B  
000280* 11/30/93  LMP   IS-0813    NO-ANSWER SESSIONS NOW PRINT A FULL  MX004A  
000290*                            ZERO-PROGRESS BLOCK, NOT SKIPPED.    MX004B  
000300* 01/08/99  DKT   Y2K-0033   Y2K REMEDIATION - ADDED CENTURY      MX005A  
000310*                            WINDOWING TO PARA 002-00.            MX005B  
000320* 06/14/01  DKT   IS-0945    REPORT NOW OPENED EXTEND (MATSCR01   MX006A  
000330*                            CREATES MATRPT; THIS STEP APPENDS).  MX006B  
000340*------------------------------------------------------------------*
000350*
000360 ENVIRONMENT    DIVISION.
000370 CONFIGURATION  SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS  IS MAT-RERUN-SWITCH
000410            OFF STATUS IS MAT-NORMAL-RUN
000420     CLASS MAT-ALPHA-CLASS IS 'A' THRU 'Z'.
000430*
000440 INPUT-OUTPUT   SECTION.
000450 FILE-CONTROL.
000460*
000470     SELECT     MATPIL      ASSIGN TO MATPIL
000480                            ORGANIZATION IS SEQUENTIAL
000490                            ACCESS SEQUENTIAL
000500                            FILE STATUS FS-MATPIL.
000510*
000520     SELECT     MATTOP      ASSIGN TO MATTOP
000530                            ORGANIZATION IS SEQUENTIAL
000540                            ACCESS SEQUENTIAL
000550                            FILE STATUS FS-MATTOP.
000560*
000570     SELECT     MATMET      ASSIGN TO MATMET
000580                            ORGANIZATION IS SEQUENTIAL
000590                            ACCESS SEQUENTIAL
000600                            FILE STATUS FS-MATMET.
000610*
000620     SELECT     MATSES      ASSIGN TO MATSES
000630                            ORGANIZATION IS SEQUENTIAL
000640                            ACCESS SEQUENTIAL
000650                            FILE STATUS FS-MATSES.
000660*
000670     SELECT     MATTGT      ASSIGN TO MATTGT
000680                            ORGANIZATION IS SEQUENTIAL
000690                            ACCESS SEQUENTIAL
000700                            FILE STATUS FS-MATTGT.
000710*
000720     SELECT     MATORG      ASSIGN TO MATORG
000730                            ORGANIZATION IS SEQUENTIAL
000740                            ACCESS SEQUENTIAL
000750                            FILE STATUS FS-MATORG.
000760*
000770     SELECT     MATRES      ASSIGN TO MATRES
000780                            ORGANIZATION IS SEQUENTIAL
000790                            ACCESS SEQUENTIAL
000800                            FILE STATUS FS-MATRES.
000810*
000820     SELECT     MATRPT      ASSIGN TO MATRPT
000830                            ORGANIZATION IS SEQUENTIAL
000840                            ACCESS SEQUENTIAL
000850                            FILE STATUS FS-MATRPT.
000860*
000870 DATA           DIVISION.
000880 FILE           SECTION.
000890*
000900 FD MATPIL
000910    RECORD      CONTAINS    64 CHARACTERS
000920    RECORDING   MODE        IS F
000930    LABEL       RECORD      IS STANDARD.
000940     COPY MATPIL.
000950*
000960 FD MATTOP
000970    RECORD      CONTAINS    58 CHARACTERS
000980    RECORDING   MODE        IS F
000990    LABEL       RECORD      IS STANDARD.
001000     COPY MATTOP.
001010*
001020 FD MATMET
001030    RECORD      CONTAINS    147 CHARACTERS
001040    RECORDING   MODE        IS F
001050    LABEL       RECORD      IS STANDARD.
001060     COPY MATMET.
001070*
001080 FD MATSES
001090    RECORD      CONTAINS    105 CHARACTERS
001100    RECORDING   MODE        IS F
001110    LABEL       RECORD      IS STANDARD.
001120     COPY MATSES.
001130*
001140 FD MATTGT
001150    RECORD      CONTAINS    129 CHARACTERS
001160    RECORDING   MODE        IS F
001170    LABEL       RECORD      IS STANDARD.
001180     COPY MATTGT.
001190*
001200 FD MATORG
001210    RECORD      CONTAINS    42 CHARACTERS
001220    RECORDING   MODE        IS F
001230    LABEL       RECORD      IS STANDARD.
001240     COPY MATORG.
001250*
001260 FD MATRES
001270    RECORD      CONTAINS    67 CHARACTERS
001280    RECORDING   MODE        IS F
001290    LABEL       RECORD      IS STANDARD.
001300     COPY MATRES.
001310*
001320 FD MATRPT
001330    RECORD      CONTAINS    132 CHARACTERS
001340    RECORDING   MODE        IS F
001350    LABEL       RECORD      IS OMITTED.
001360 01 REG-MATRPT.
001370    05 FILLER                   PIC X(132).
001380*
001390 WORKING-STORAGE SECTION.
001400*
001410*   AREA PARA OBTER DATA E HORA DO SISTEMA
001420*
001430 01 WS-DATA-SYS-AAMMDD          PIC 9(06).
001440 01 WS-DATA-SYS-R REDEFINES
001450    WS-DATA-SYS-AAMMDD.
001460    05 WS-DATA-SYS-AA           PIC 9(02).
001470    05 WS-DATA-SYS-MM           PIC 9(02).
001480    05 WS-DATA-SYS-DD           PIC 9(02).
001490 01 WS-DATA-SYS-SECULO          PIC 9(02) VALUE ZERO.
001500 01 WS-DATA-SYS-ANO-4           PIC 9(04) VALUE ZERO.
001510 01 WS-HORARIO-SYS              PIC 9(08).
001520 01 WS-HORARIO-SYS-R REDEFINES
001530    WS-HORARIO-SYS.
001540    05 WS-HOR-SYS               PIC 9(02).
001550    05 WS-MIN-SYS               PIC 9(02).
001560    05 FILLER                   PIC 9(04).
001570*
001580*   QUANTIDADES CARREGADAS NAS TABELAS DE REFERENCIA
001590*
001600 77 WS-QTD-PIL                  PIC 9(04) COMP VALUE ZERO.
001610 77 WS-QTD-TOP                  PIC 9(04) COMP VALUE ZERO.
001620 77 WS-QTD-MET                  PIC 9(04) COMP VALUE ZERO.
001630 77 WS-QTD-SES                  PIC 9(04) COMP VALUE ZERO.
001640 77 WS-QTD-TGT                  PIC 9(04) COMP VALUE ZERO.
001650 77 WS-QTD-ORG                  PIC 9(04) COMP VALUE ZERO.
001660 77 WS-TOTAL-MET-ATIVAS         PIC 9(04) COMP VALUE ZERO.
001670 77 WS-TOTAL-SES-PROC           PIC 9(04) COMP VALUE ZERO.
001680*
001690*   TABELA DE PILARES (CARREGADA INTEIRA - REG-0142) - ESTENDIDA
001700*   COM OS ACUMULADORES DE PROGRESSO POR PILAR (REQUEST IS-0804)
001710*
001720 01 WS-PIL-TAB.
001730    05 WS-PIL-ENTRY OCCURS 50 TIMES INDEXED BY PIL-IDX.
001740       10 WS-PIL-ID             PIC X(12).
001750       10 WS-PIL-NAME           PIC X(30).
001760       10 WS-PIL-WEIGHT         PIC 9(01)V9(03).
001770       10 WS-PIL-ACTIVE         PIC X(01).
001780       10 WS-PIL-TOTAL-MET      PIC 9(04) COMP VALUE ZERO.
001790       10 WS-PIL-ANSWERED       PIC 9(04) COMP VALUE ZERO.
001800 77 WS-PILAR-ACHADO-SW          PIC X(01) VALUE 'N'.
001810    88 WS-PILAR-ACHADO               VALUE 'Y'.
001820 77 WS-LOOKUP-PILLAR-ID         PIC X(12) VALUE SPACES.
001830*
001840*   TABELA DE TOPICOS (CARREGADA INTEIRA - REG-0143)
001850*
001860 01 WS-TOP-TAB.
001870    05 WS-TOP-ENTRY OCCURS 300 TIMES INDEXED BY TOP-IDX.
001880       10 WS-TOP-ID             PIC X(12).
001890       10 WS-TOP-PILLAR-ID      PIC X(12).
001900       10 WS-TOP-NAME           PIC X(30).
001910       10 WS-TOP-WEIGHT         PIC 9(01)V9(03).
001920 77 WS-TOPICO-ACHADO-SW         PIC X(01) VALUE 'N'.
001930    88 WS-TOPICO-ACHADO              VALUE 'Y'.
001940*
001950*   TABELA DE METRICAS (CARREGADA INTEIRA - REG-0144) - ESTENDIDA
001960*   COM O NOME PARA USO NA LISTA DE ATIVIDADE RECENTE
001970*
001980 01 WS-MET-TAB.
001990    05 WS-MET-ENTRY OCCURS 2000 TIMES INDEXED BY MET-IDX.
002000       10 WS-MET-ID             PIC X(12).
002010       10 WS-MET-TOPIC-ID       PIC X(12).
002020       10 WS-MET-NAME           PIC X(30).
002030       10 WS-MET-LEVEL          PIC 9(01).
002040       10 WS-MET-ACTIVE         PIC X(01).
002050 77 WS-METRICA-ACHADA-SW        PIC X(01) VALUE 'N'.
002060    88 WS-METRICA-ACHADA             VALUE 'Y'.
002070*
002080*   TABELA DE SESSOES (CARREGADA INTEIRA - REG-0151)
002090*
002100 01 WS-SES-TAB.
002110    05 WS-SES-ENTRY OCCURS 2000 TIMES INDEXED BY SES-IDX.
002120       10 WS-SES-ID             PIC X(12).
002130       10 WS-SES-STATUS         PIC X(12).
002140       10 WS-SES-STARTED-AT     PIC X(19).
002150       10 WS-SES-COMPLETED-AT   PIC X(19).
002160       10 WS-SES-LAST-MODIFIED  PIC X(19).
002170       10 WS-SES-CURRENT-PIL-ID PIC X(12).
002180       10 WS-SES-TARGET-ID      PIC X(12).
002190       10 WS-SES-PROC-SW        PIC X(01).
002200 77 WS-SESSAO-ACHADA-SW         PIC X(01) VALUE 'N'.
002210    88 WS-SESSAO-ACHADA              VALUE 'Y'.
002220*
002230*   TABELA DE TARGETS (CARREGADA INTEIRA - REG-0152)
002240*
002250 01 WS-TGT-TAB.
002260    05 WS-TGT-ENTRY OCCURS 500 TIMES INDEXED BY TGT-IDX.
002270       10 WS-TGT-ID             PIC X(12).
002280       10 WS-TGT-NAME           PIC X(30).
002290       10 WS-TGT-TYPE           PIC X(15).
002300       10 WS-TGT-ORG-ID         PIC X(12).
002310 77 WS-TARGET-ACHADO-SW         PIC X(01) VALUE 'N'.
002320    88 WS-TARGET-ACHADO              VALUE 'Y'.
002330*
002340*   TABELA DE ORGANIZACOES (CARREGADA INTEIRA - REG-0153)
002350*
002360 01 WS-ORG-TAB.
002370    05 WS-ORG-ENTRY OCCURS 200 TIMES INDEXED BY ORG-IDX.
002380       10 WS-ORG-ID             PIC X(12).
002390       10 WS-ORG-NAME           PIC X(30).
002400 77 WS-ORG-ACHADO-SW            PIC X(01) VALUE 'N'.
002410    88 WS-ORG-ACHADO                 VALUE 'Y'.
002420*
002430*   LISTA DAS 5 RESPOSTAS MAIS RECENTES DA SESSAO (REQUEST IS-0804)
002440*
002450 01 WS-RECENTE-TAB.
002460    05 WS-REC-ENTRY OCCURS 5 TIMES.
002470       10 WS-REC-VALUE          PIC 9(01)V9(02).
002480       10 WS-REC-AT             PIC X(19).
002490       10 WS-REC-METRIC         PIC X(18).
002500       10 WS-REC-TOPIC          PIC X(16).
002510       10 WS-REC-PILLAR         PIC X(16).
002520 77 WS-QTD-RECENTE              PIC 9(01) COMP VALUE ZERO.
002530 77 WS-REC-POS                  PIC 9(01) COMP VALUE ZERO.
002540 77 WS-REC-POS-ANT              PIC 9(01) COMP VALUE ZERO.
002550 77 WS-REC-PRT-IDX              PIC 9(01) COMP VALUE ZERO.
002560 77 WS-REC-INSERIR-SW           PIC X(01) VALUE 'N'.
002570 77 WS-REC-NOVO-VALUE           PIC 9(01)V9(02) VALUE ZERO.
002580 77 WS-REC-NOVO-AT              PIC X(19) VALUE SPACES.
002590 77 WS-REC-NOVO-METRIC          PIC X(18) VALUE SPACES.
002600 77 WS-REC-NOVO-TOPIC           PIC X(16) VALUE SPACES.
002610 77 WS-REC-NOVO-PILLAR          PIC X(16) VALUE SPACES.
002620*
002630*   HOLDER DE QUEBRA DE CONTROLE (NIVEL SESSAO)
002640*
002650 77 WS-SESSION-ANT              PIC X(12) VALUE SPACES.
002660 77 WS-SESSAO-ERRO-SW           PIC X(01) VALUE 'N'.
002670    88 WS-SESSAO-EM-ERRO             VALUE 'Y'.
002680 77 WS-SESSAO-ERRO-MSG          PIC X(30) VALUE SPACES.
002690 77 WS-TARGET-NOME-IMP          PIC X(30) VALUE SPACES.
002700 77 WS-ORG-NOME-IMP             PIC X(30) VALUE SPACES.
002710 77 WS-CURR-PILLAR-IMP          PIC X(30) VALUE SPACES.
002720*
002730*   ACUMULADORES DE PROGRESSO DA SESSAO
002740*
002750 77 ACUM-RESPONDIDAS            PIC 9(04) COMP VALUE ZERO.
002760 77 WS-REMANESCENTE             PIC 9(04) COMP VALUE ZERO.
002770 77 WS-COMPLETION-PCT           PIC 9(03)V9(01) COMP VALUE ZERO.
002780*
002790*   CONTADORES / PAGINACAO DO RELATORIO
002800*
002810 77 ACUM-LINHAS                 PIC 9(02) COMP VALUE 60.
002820 77 ACUM-PAG                    PIC 9(04) COMP VALUE ZERO.
002830*
002840*   FILE STATUS
002850*
002860 77 FS-MATPIL                  PIC X(02) VALUE SPACES.
002870 77 FS-MATTOP                  PIC X(02) VALUE SPACES.
002880 77 FS-MATMET                  PIC X(02) VALUE SPACES.
002890 77 FS-MATSES                  PIC X(02) VALUE SPACES.
002900 77 FS-MATTGT                  PIC X(02) VALUE SPACES.
002910 77 FS-MATORG                  PIC X(02) VALUE SPACES.
002920 77 FS-MATRES                  PIC X(02) VALUE SPACES.
002930 77 FS-MATRPT                  PIC X(02) VALUE SPACES.
002940 77 FS-COD-STATUS               PIC X(02) VALUE SPACES.
002950 77 FS-ARQUIVO                  PIC X(08) VALUE SPACES.
002960 77 FS-OPERACAO                 PIC X(13) VALUE SPACES.
002970 77 FS-ABERTURA                 PIC X(13) VALUE 'NA ABERTURA'.
002980 77 FS-LEITURA                  PIC X(13) VALUE 'NA LEITURA'.
002990 77 FS-GRAVACAO                 PIC X(13) VALUE 'NA GRAVACAO'.
003000 77 FS-FECHAMENTO               PIC X(13) VALUE 'NO FECHAMENTO'.
003010*
003020*   LINHAS DO RELATORIO - SECAO 2 (ASSESSMENT CONTEXT REPORT)
003030*
003040 01  CAB021.
003050     05 FILLER                      PIC X(41) VALUE
003060        'ENTERPRISE SYSTEMS DIVISION'.
003070     05 CAB021-HOR                  PIC 9(02).
003080     05 FILLER                      PIC X(01) VALUE ':'.
003090     05 CAB021-MIN                  PIC 9(02).
003100     05 FILLER                      PIC X(09) VALUE SPACES.
003110     05 FILLER                      PIC X(06) VALUE 'PAGE: '.
003120     05 CAB021-PAG                  PIC ZZZ9.
003130     05 FILLER              PIC X(67) VALUE SPACES.
003140 01  TOT021.
003150     05 FILLER                      PIC X(27) VALUE 'PROGRAM  = MATCTX01'.
003160     05 TOT021-DIA                  PIC 9(02)/.
003170     05 TOT021-MES                  PIC 9(02)/.
003180     05 TOT021-ANO                  PIC 9(04).
003190     05 FILLER              PIC X(95) VALUE SPACES.
003200 01  TOT021-R REDEFINES TOT021.
003210     05 FILLER                  PIC X(132).
003220 01  CAB023.
003230     05 FILLER                      PIC X(08) VALUE SPACES.
003240     05 CAB023-TITULO               PIC X(36) VALUE
003250        'ASSESSMENT CONTEXT REPORT'.
003260     05 FILLER              PIC X(88) VALUE SPACES.
003270 01  DET021.
003280     05 FILLER                      PIC X(01) VALUE SPACES.
003290     05 FILLER                      PIC X(09) VALUE 'SESSION: '.
003300     05 DET021-SESSION-ID           PIC X(12).
003310     05 FILLER                      PIC X(10) VALUE '  STATUS: '.
003320     05 DET021-STATUS               PIC X(12).
003330     05 FILLER              PIC X(88) VALUE SPACES.
003340 01  DET022.
003350     05 FILLER                      PIC X(03) VALUE SPACES.
003360     05 FILLER                      PIC X(08) VALUE 'TARGET: '.
003370     05 DET022-TARGET               PIC X(30).
003380     05 FILLER                      PIC X(07) VALUE '  ORG: '.
003390     05 DET022-ORG                  PIC X(30).
003400     05 FILLER              PIC X(54) VALUE SPACES.
003410 01  DET023.
003420     05 FILLER                      PIC X(03) VALUE SPACES.
003430     05 FILLER                      PIC X(09) VALUE 'STARTED: '.
003440     05 DET023-STARTED              PIC X(19).
003450     05 FILLER                      PIC X(13) VALUE '  COMPLETED: '.
003460     05 DET023-COMPLETED            PIC X(19).
003470     05 FILLER                      PIC X(12) VALUE '  MODIFIED: '.
003480     05 DET023-MODIFIED             PIC X(19).
003490     05 FILLER              PIC X(38) VALUE SPACES.
003500 01  DET024.
003510     05 FILLER                      PIC X(03) VALUE SPACES.
003520     05 FILLER                      PIC X(16) VALUE 'CURRENT PILLAR: '.
003530     05 DET024-PILLAR               PIC X(30).
003540     05 FILLER              PIC X(83) VALUE SPACES.
003550 01  DET025.
003560     05 FILLER                      PIC X(03) VALUE SPACES.
003570     05 FILLER                      PIC X(10) VALUE 'ANSWERED: '.
003580     05 DET025-RESP                 PIC ZZZ9.
003590     05 FILLER                      PIC X(13) VALUE '  REMAINING: '.
003600     05 DET025-REM                  PIC ZZZ9.
003610     05 FILLER                      PIC X(09) VALUE '  TOTAL: '.
003620     05 DET025-TOTAL                PIC ZZZ9.
003630     05 FILLER                      PIC X(14) VALUE '  COMPLETION: '.
003640     05 DET025-PCT                  PIC ZZ9.9.
003650     05 FILLER                      PIC X(01) VALUE '%'.
003660     05 FILLER              PIC X(65) VALUE SPACES.
003670 01  DET026.
003680     05 FILLER                      PIC X(03) VALUE SPACES.
003690     05 FILLER                      PIC X(16) VALUE 'RECENT ACTIVITY:'.
003700     05 FILLER              PIC X(113) VALUE SPACES.
003710 01  DET026N.
003720     05 FILLER                      PIC X(03) VALUE SPACES.
003730     05 FILLER                      PIC X(21) VALUE
003740        'RECENT ACTIVITY: NONE'.
003750     05 FILLER              PIC X(108) VALUE SPACES.
003760 01  DET027.
003770     05 FILLER                      PIC X(02) VALUE SPACES.
003780     05 FILLER                      PIC X(07) VALUE 'VALUE: '.
003790     05 DET027-VALUE                PIC 9.99.
003800     05 FILLER                      PIC X(06) VALUE '  AT: '.
003810     05 DET027-AT                   PIC X(19).
003820     05 FILLER                      PIC X(10) VALUE '  METRIC: '.
003830     05 DET027-METRIC               PIC X(18).
003840     05 FILLER                      PIC X(09) VALUE '  TOPIC: '.
003850     05 DET027-TOPIC                PIC X(16).
003860     05 FILLER                      PIC X(10) VALUE '  PILLAR: '.
003870     05 DET027-PILLAR               PIC X(16).
003880     05 FILLER              PIC X(15) VALUE SPACES.
003890 01  DET028.
003900     05 FILLER                      PIC X(03) VALUE SPACES.
003910     05 FILLER                      PIC X(17) VALUE 'PILLAR PROGRESS:'.
003920     05 FILLER              PIC X(112) VALUE SPACES.
003930 01  DET029.
003940     05 FILLER                      PIC X(02) VALUE SPACES.
003950     05 FILLER                      PIC X(08) VALUE 'PILLAR: '.
003960     05 DET029-NOME                 PIC X(30).
003970     05 FILLER                      PIC X(10) VALUE 'ANSWERED: '.
003980     05 DET029-RESP                 PIC ZZZ9.
003990     05 FILLER                      PIC X(09) VALUE '  TOTAL: '.
004000     05 DET029-TOTAL                PIC ZZZ9.
004010     05 FILLER                      PIC X(14) VALUE '  COMPLETION: '.
004020     05 DET029-PCT                  PIC ZZ9.9.
004030     05 FILLER                      PIC X(01) VALUE '%'.
004040     05 FILLER              PIC X(45) VALUE SPACES.
004050 01  ERR021.
004060     05 FILLER                      PIC X(01) VALUE SPACES.
004070     05 FILLER                      PIC X(12) VALUE '*** SESSION '.
004080     05 ERR021-SESSION-ID           PIC X(12).
004090     05 FILLER                      PIC X(03) VALUE ' - '.
004100     05 ERR021-MSG                  PIC X(33).
004110     05 FILLER                      PIC X(04) VALUE ' ***'.
004120     05 FILLER              PIC X(67) VALUE SPACES.
004130*
004140 PROCEDURE      DIVISION.
004150
004160*================================================================*
004170 000-00-INICIO             SECTION.
004180*================================================================*
004190     PERFORM 001-00-ABRIR-ARQUIVOS.
004200     PERFORM 002-00-OBTER-DATA-HORA.
004210     PERFORM 002-01-CARREGAR-TABELAS.
004220     PERFORM 003-00-VER-ARQ-VAZIO.
004230     PERFORM 004-00-TRATAR
004240         UNTIL FS-MATRES EQUAL '10'.
004250     PERFORM 005-00-IMPRIMIR-TOTAIS.
004260     PERFORM 006-00-FECHAR-ARQUIVOS.
004270     STOP RUN.
004280
004290 000-00-FIM.                EXIT.
004300
004310*================================================================*
004320 001-00-ABRIR-ARQUIVOS             SECTION.
004330*================================================================*
004340     MOVE FS-ABERTURA        TO FS-OPERACAO.
004350     OPEN INPUT  MATPIL
004360                 MATTOP
004370                 MATMET
004380                 MATSES
004390                 MATTGT
004400                 MATORG
004410                 MATRES
004420          EXTEND MATRPT.
004430     PERFORM 001-01-TESTAR-FS.
004440
004450 001-00-FIM.                EXIT.
004460
004470*================================================================*
004480 001-01-TESTAR-FS             SECTION.
004490*================================================================*
004500     PERFORM 001-02-FS-MATPIL.
004510     PERFORM 001-03-FS-MATTOP.
004520     PERFORM 001-04-FS-MATMET.
004530     PERFORM 001-05-FS-MATSES.
004540     PERFORM 001-06-FS-MATTGT.
004550     PERFORM 001-07-FS-MATORG.
004560     PERFORM 001-08-FS-MATRES.
004570     PERFORM 001-09-FS-MATRPT.
004580
004590 001-01-FIM.                EXIT.
004600
004610*================================================================*
004620 001-02-FS-MATPIL             SECTION.
004630*================================================================*
004640     MOVE 'MATPIL'            TO FS-ARQUIVO.
004650     MOVE FS-MATPIL             TO FS-COD-STATUS.
004660
004670     IF FS-MATPIL NOT EQUAL '00' AND '10'
004680         PERFORM 900-00-ERRO.
004690
004700 001-02-FIM.                EXIT.
004710
004720*================================================================*
004730 001-03-FS-MATTOP             SECTION.
004740*================================================================*
004750     MOVE 'MATTOP'            TO FS-ARQUIVO.
004760     MOVE FS-MATTOP             TO FS-COD-STATUS.
004770
004780     IF FS-MATTOP NOT EQUAL '00' AND '10'
004790         PERFORM 900-00-ERRO.
004800
004810 001-03-FIM.                EXIT.
004820
004830*================================================================*
004840 001-04-FS-MATMET             SECTION.
004850*================================================================*
004860     MOVE 'MATMET'            TO FS-ARQUIVO.
004870     MOVE FS-MATMET             TO FS-COD-STATUS.
004880
004890     IF FS-MATMET NOT EQUAL '00' AND '10'
004900         PERFORM 900-00-ERRO.
004910
004920 001-04-FIM.                EXIT.
004930
004940*================================================================*
004950 001-05-FS-MATSES             SECTION.
004960*================================================================*
004970     MOVE 'MATSES'            TO FS-ARQUIVO.
004980     MOVE FS-MATSES             TO FS-COD-STATUS.
004990
005000     IF FS-MATSES NOT EQUAL '00' AND '10'
005010         PERFORM 900-00-ERRO.
005020
005030 001-05-FIM.                EXIT.
005040
005050*================================================================*
005060 001-06-FS-MATTGT             SECTION.
005070*================================================================*
005080     MOVE 'MATTGT'            TO FS-ARQUIVO.
005090     MOVE FS-MATTGT             TO FS-COD-STATUS.
005100
005110     IF FS-MATTGT NOT EQUAL '00' AND '10'
005120         PERFORM 900-00-ERRO.
005130
005140 001-06-FIM.                EXIT.
005150
005160*================================================================*
005170 001-07-FS-MATORG             SECTION.
005180*================================================================*
005190     MOVE 'MATORG'            TO FS-ARQUIVO.
005200     MOVE FS-MATORG             TO FS-COD-STATUS.
005210
005220     IF FS-MATORG NOT EQUAL '00' AND '10'
005230         PERFORM 900-00-ERRO.
005240
005250 001-07-FIM.                EXIT.
005260
005270*================================================================*
005280 001-08-FS-MATRES             SECTION.
005290*================================================================*
005300     MOVE 'MATRES'            TO FS-ARQUIVO.
005310     MOVE FS-MATRES             TO FS-COD-STATUS.
005320
005330     IF FS-MATRES NOT EQUAL '00' AND '10'
005340         PERFORM 900-00-ERRO.
005350
005360 001-08-FIM.                EXIT.
005370
005380*================================================================*
005390 001-09-FS-MATRPT             SECTION.
005400*================================================================*
005410     MOVE 'MATRPT'            TO FS-ARQUIVO.
005420     MOVE FS-MATRPT             TO FS-COD-STATUS.
005430
005440     IF FS-MATRPT NOT EQUAL '00' AND '10'
005450         PERFORM 900-00-ERRO.
005460
005470 001-09-FIM.                EXIT.
005480
005490*================================================================*
005500 002-00-OBTER-DATA-HORA             SECTION.
005510*================================================================*
005520     ACCEPT WS-DATA-SYS-AAMMDD  FROM DATE.
005530     ACCEPT WS-HORARIO-SYS      FROM TIME.
005540*
005550*    JANELA DE SECULO (Y2K) - ANOS 00-49 SAO 20XX, 50-99 SAO 19XX
005560*
005570     IF WS-DATA-SYS-AA LESS THAN 50
005580         MOVE 20                TO WS-DATA-SYS-SECULO
005590     ELSE
005600         MOVE 19                TO WS-DATA-SYS-SECULO.
005610     COMPUTE WS-DATA-SYS-ANO-4 = WS-DATA-SYS-SECULO * 100
005620                                 + WS-DATA-SYS-AA.
005630     MOVE WS-DATA-SYS-DD        TO TOT021-DIA.
005640     MOVE WS-DATA-SYS-MM        TO TOT021-MES.
005650     MOVE WS-DATA-SYS-ANO-4     TO TOT021-ANO.
005660     MOVE WS-HOR-SYS            TO CAB021-HOR.
005670     MOVE WS-MIN-SYS            TO CAB021-MIN.
005680
005690 002-00-FIM.                EXIT.
005700
005710*================================================================*
005720 002-01-CARREGAR-TABELAS             SECTION.
005730*================================================================*
005740     PERFORM 002-02-CARREGAR-PILARES.
005750     PERFORM 002-04-CARREGAR-TOPICOS.
005760     PERFORM 002-06-CARREGAR-METRICAS.
005770     PERFORM 002-08-CARREGAR-SESSOES.
005780     PERFORM 002-10-CARREGAR-TARGETS.
005790     PERFORM 002-12-CARREGAR-ORGS.
005800
005810 002-01-FIM.                EXIT.
005820
005830*================================================================*
005840 002-02-CARREGAR-PILARES             SECTION.
005850*================================================================*
005860     MOVE ZERO               TO WS-QTD-PIL.
005870     READ MATPIL.
005880     IF FS-MATPIL NOT EQUAL '10'
005890         PERFORM 001-02-FS-MATPIL.
005900     PERFORM 002-03-LER-UM-PILAR
005910         UNTIL FS-MATPIL EQUAL '10'.
005920
005930 002-02-FIM.                EXIT.
005940
005950*================================================================*
005960 002-03-LER-UM-PILAR             SECTION.
005970*================================================================*
005980     ADD 1                   TO WS-QTD-PIL.
005990     SET PIL-IDX             TO WS-QTD-PIL.
006000     MOVE MATPIL-ID          TO WS-PIL-ID (PIL-IDX).
006010     MOVE MATPIL-NAME        TO WS-PIL-NAME (PIL-IDX).
006020     MOVE MATPIL-WEIGHT      TO WS-PIL-WEIGHT (PIL-IDX).
006030     MOVE MATPIL-ACTIVE-SW   TO WS-PIL-ACTIVE (PIL-IDX).
006040     READ MATPIL.
006050     IF FS-MATPIL NOT EQUAL '10'
006060         PERFORM 001-02-FS-MATPIL.
006070
006080 002-03-FIM.                EXIT.
006090
006100*================================================================*
006110 002-04-CARREGAR-TOPICOS             SECTION.
006120*================================================================*
006130     MOVE ZERO               TO WS-QTD-TOP.
006140     READ MATTOP.
006150     IF FS-MATTOP NOT EQUAL '10'
006160         PERFORM 001-03-FS-MATTOP.
006170     PERFORM 002-05-LER-UM-TOPICO
006180         UNTIL FS-MATTOP EQUAL '10'.
006190
006200 002-04-FIM.                EXIT.
006210
006220*================================================================*
006230 002-05-LER-UM-TOPICO             SECTION.
006240*================================================================*
006250     ADD 1                   TO WS-QTD-TOP.
006260     SET TOP-IDX             TO WS-QTD-TOP.
006270     MOVE MATTOP-ID          TO WS-TOP-ID (TOP-IDX).
006280     MOVE MATTOP-PILLAR-ID   TO WS-TOP-PILLAR-ID (TOP-IDX).
006290     MOVE MATTOP-NAME        TO WS-TOP-NAME (TOP-IDX).
006300     MOVE MATTOP-WEIGHT      TO WS-TOP-WEIGHT (TOP-IDX).
006310     READ MATTOP.
006320     IF FS-MATTOP NOT EQUAL '10'
006330         PERFORM 001-03-FS-MATTOP.
006340
006350 002-05-FIM.                EXIT.
006360
006370*================================================================*
006380 002-06-CARREGAR-METRICAS             SECTION.
006390*================================================================*
006400     MOVE ZERO               TO WS-QTD-MET.
006410     READ MATMET.
006420     IF FS-MATMET NOT EQUAL '10'
006430         PERFORM 001-04-FS-MATMET.
006440     PERFORM 002-07-LER-UMA-METRICA
006450         UNTIL FS-MATMET EQUAL '10'.
006460
006470 002-06-FIM.                EXIT.
006480
006490*================================================================*
006500 002-07-LER-UMA-METRICA             SECTION.
006510*================================================================*
006520     ADD 1                   TO WS-QTD-MET.
006530     SET MET-IDX             TO WS-QTD-MET.
006540     MOVE MATMET-ID          TO WS-MET-ID (MET-IDX).
006550     MOVE MATMET-TOPIC-ID    TO WS-MET-TOPIC-ID (MET-IDX).
006560     MOVE MATMET-NAME        TO WS-MET-NAME (MET-IDX).
006570     MOVE MATMET-LEVEL       TO WS-MET-LEVEL (MET-IDX).
006580     MOVE MATMET-ACTIVE-SW   TO WS-MET-ACTIVE (MET-IDX).
006590*
006600*    MANTER O TOTAL DE METRICAS ATIVAS POR PILAR PARA O QUADRO
006610*    DE PROGRESSO (006-07) - SO DA PRA FAZER AQUI PORQUE TOPICOS
006620*    E PILARES JA ESTAO CARREGADOS NESTE PONTO DO JOB.
006630*
006640     IF MATMET-IS-ACTIVE
006650         ADD 1               TO WS-TOTAL-MET-ATIVAS
006660         PERFORM 004-03-LOCALIZAR-TOPICO
006670         IF WS-TOPICO-ACHADO
006680             MOVE WS-TOP-PILLAR-ID (TOP-IDX) TO WS-LOOKUP-PILLAR-ID
006690             PERFORM 004-04-LOCALIZAR-PILAR
006700             IF WS-PILAR-ACHADO
006710                 ADD 1       TO WS-PIL-TOTAL-MET (PIL-IDX).
006720
006730     READ MATMET.
006740     IF FS-MATMET NOT EQUAL '10'
006750         PERFORM 001-04-FS-MATMET.
006760
006770 002-07-FIM.                EXIT.
006780
006790*================================================================*
006800 002-08-CARREGAR-SESSOES             SECTION.
006810*================================================================*
006820     MOVE ZERO               TO WS-QTD-SES.
006830     READ MATSES.
006840     IF FS-MATSES NOT EQUAL '10'
006850         PERFORM 001-05-FS-MATSES.
006860     PERFORM 002-09-LER-UMA-SESSAO
006870         UNTIL FS-MATSES EQUAL '10'.
006880
006890 002-08-FIM.                EXIT.
006900
006910*================================================================*
006920 002-09-LER-UMA-SESSAO             SECTION.
006930*================================================================*
006940     ADD 1                   TO WS-QTD-SES.
006950     SET SES-IDX             TO WS-QTD-SES.
006960     MOVE MATSES-ID              TO WS-SES-ID (SES-IDX).
006970     MOVE MATSES-STATUS          TO WS-SES-STATUS (SES-IDX).
006980     MOVE MATSES-STARTED-AT      TO WS-SES-STARTED-AT (SES-IDX).
006990     MOVE MATSES-COMPLETED-AT    TO WS-SES-COMPLETED-AT (SES-IDX).
007000     MOVE MATSES-LAST-MODIFIED   TO WS-SES-LAST-MODIFIED (SES-IDX).
007010     MOVE MATSES-CURRENT-PILLAR-ID
007020                                 TO WS-SES-CURRENT-PIL-ID (SES-IDX).
007030     MOVE MATSES-TARGET-ID       TO WS-SES-TARGET-ID (SES-IDX).
007040     MOVE 'N'                    TO WS-SES-PROC-SW (SES-IDX).
007050     READ MATSES.
007060     IF FS-MATSES NOT EQUAL '10'
007070         PERFORM 001-05-FS-MATSES.
007080
007090 002-09-FIM.                EXIT.
007100
007110*================================================================*
007120 002-10-CARREGAR-TARGETS             SECTION.
007130*================================================================*
007140     MOVE ZERO               TO WS-QTD-TGT.
007150     READ MATTGT.
007160     IF FS-MATTGT NOT EQUAL '10'
007170         PERFORM 001-06-FS-MATTGT.
007180     PERFORM 002-11-LER-UM-TARGET
007190         UNTIL FS-MATTGT EQUAL '10'.
007200
007210 002-10-FIM.                EXIT.
007220
007230*================================================================*
007240 002-11-LER-UM-TARGET             SECTION.
007250*================================================================*
007260     ADD 1                   TO WS-QTD-TGT.
007270     SET TGT-IDX             TO WS-QTD-TGT.
007280     MOVE MATTGT-ID          TO WS-TGT-ID (TGT-IDX).
007290     MOVE MATTGT-NAME        TO WS-TGT-NAME (TGT-IDX).
007300     MOVE MATTGT-TYPE        TO WS-TGT-TYPE (TGT-IDX).
007310     MOVE MATTGT-ORG-ID      TO WS-TGT-ORG-ID (TGT-IDX).
007320     READ MATTGT.
007330     IF FS-MATTGT NOT EQUAL '10'
007340         PERFORM 001-06-FS-MATTGT.
007350
007360 002-11-FIM.                EXIT.
007370
007380*================================================================*
007390 002-12-CARREGAR-ORGS             SECTION.
007400*================================================================*
007410     MOVE ZERO               TO WS-QTD-ORG.
007420     READ MATORG.
007430     IF FS-MATORG NOT EQUAL '10'
007440         PERFORM 001-07-FS-MATORG.
007450     PERFORM 002-13-LER-UM-ORG
007460         UNTIL FS-MATORG EQUAL '10'.
007470
007480 002-12-FIM.                EXIT.
007490
007500*================================================================*
007510 002-13-LER-UM-ORG             SECTION.
007520*================================================================*
007530     ADD 1                   TO WS-QTD-ORG.
007540     SET ORG-IDX             TO WS-QTD-ORG.
007550     MOVE MATORG-ID          TO WS-ORG-ID (ORG-IDX).
007560     MOVE MATORG-NAME        TO WS-ORG-NAME (ORG-IDX).
007570     READ MATORG.
007580     IF FS-MATORG NOT EQUAL '10'
007590         PERFORM 001-07-FS-MATORG.
007600
007610 002-13-FIM.                EXIT.
007620
007630*================================================================*
007640 003-00-VER-ARQ-VAZIO             SECTION.
007650*================================================================*
007660     PERFORM 003-01-LER-MATRES.
007670
007680     IF FS-MATRES EQUAL '10'
007690         DISPLAY '* FILE MATRES IS EMPTY  *'
007700         DISPLAY '* NO RESULT ROWS TO SCAN *'.
007710
007720 003-00-FIM.                EXIT.
007730
007740*================================================================*
007750 003-01-LER-MATRES             SECTION.
007760*================================================================*
007770     MOVE FS-LEITURA         TO FS-OPERACAO.
007780     READ MATRES.
007790
007800     IF FS-MATRES NOT EQUAL '10'
007810         PERFORM 001-08-FS-MATRES.
007820
007830 003-01-FIM.                EXIT.
007840
007850*================================================================*
007860 004-00-TRATAR             SECTION.
007870*================================================================*
007880     IF MATRES-SESSION-ID NOT EQUAL WS-SESSION-ANT
007890         IF WS-SESSION-ANT NOT EQUAL SPACES
007900             PERFORM 004-07-QUEBRA-SESSAO
007910         MOVE MATRES-SESSION-ID  TO WS-SESSION-ANT
007920         PERFORM 004-01-INICIAR-SESSAO.
007930
007940     IF NOT WS-SESSAO-EM-ERRO
007950         PERFORM 004-02-LOCALIZAR-METRICA
007960         IF WS-METRICA-ACHADA
007970             PERFORM 004-03-LOCALIZAR-TOPICO
007980             IF WS-TOPICO-ACHADO
007990                 MOVE WS-TOP-PILLAR-ID (TOP-IDX)
008000                                 TO WS-LOOKUP-PILLAR-ID
008010                 PERFORM 004-04-LOCALIZAR-PILAR
008020                 IF WS-PILAR-ACHADO
008030                     ADD 1       TO ACUM-RESPONDIDAS
008040                     ADD 1       TO WS-PIL-ANSWERED (PIL-IDX)
008050                     PERFORM 004-05-ACUM-RECENTE.
008060
008070     PERFORM 003-01-LER-MATRES.
008080
008090 004-00-FIM.                EXIT.
008100
008110*================================================================*
008120 004-01-INICIAR-SESSAO             SECTION.
008130*================================================================*
008140     MOVE 'N'                TO WS-SESSAO-ERRO-SW.
008150     MOVE SPACES             TO WS-SESSAO-ERRO-MSG.
008160     MOVE SPACES             TO WS-TARGET-NOME-IMP.
008170     MOVE SPACES             TO WS-ORG-NOME-IMP.
008180     MOVE SPACES             TO WS-CURR-PILLAR-IMP.
008190     MOVE ZERO               TO ACUM-RESPONDIDAS.
008200     MOVE ZERO               TO WS-QTD-RECENTE.
008210     PERFORM 005-03-LIMPAR-PIL-ANSWERED.
008220
008230     SET SES-IDX             TO 1.
008240     SEARCH WS-SES-ENTRY
008250         AT END
008260             MOVE 'N'        TO WS-SESSAO-ACHADA-SW
008270         WHEN WS-SES-ID (SES-IDX) EQUAL WS-SESSION-ANT
008280             MOVE 'Y'        TO WS-SESSAO-ACHADA-SW
008290     END-SEARCH.
008300
008310     IF WS-SESSAO-ACHADA
008320         MOVE 'Y'            TO WS-SES-PROC-SW (SES-IDX)
008330         PERFORM 004-10-LOCALIZAR-TARGET
008340         IF WS-TARGET-ACHADO
008350             MOVE WS-TGT-NAME (TGT-IDX)  TO WS-TARGET-NOME-IMP
008360             PERFORM 004-11-LOCALIZAR-ORG
008370             IF WS-ORG-ACHADO
008380                 MOVE WS-ORG-NAME (ORG-IDX) TO WS-ORG-NOME-IMP
008390             ELSE
008400                 MOVE 'N/A'  TO WS-ORG-NOME-IMP
008410             IF WS-SES-CURRENT-PIL-ID (SES-IDX) NOT EQUAL SPACES
008420                 MOVE WS-SES-CURRENT-PIL-ID (SES-IDX)
008430                                 TO WS-LOOKUP-PILLAR-ID
008440                 PERFORM 004-04-LOCALIZAR-PILAR
008450                 IF WS-PILAR-ACHADO
008460                     MOVE WS-PIL-NAME (PIL-IDX) TO WS-CURR-PILLAR-IMP
008470                 ELSE
008480                     MOVE 'N/A' TO WS-CURR-PILLAR-IMP
008490             ELSE
008500                 MOVE 'N/A'  TO WS-CURR-PILLAR-IMP
008510         ELSE
008520             MOVE 'Y'        TO WS-SESSAO-ERRO-SW
008530             MOVE 'TARGET NOT FOUND' TO WS-SESSAO-ERRO-MSG
008540     ELSE
008550         MOVE 'Y'            TO WS-SESSAO-ERRO-SW
008560         MOVE 'SESSION NOT IN SESSION MASTER'
008570                             TO WS-SESSAO-ERRO-MSG.
008580
008590 004-01-FIM.                EXIT.
008600
008610*================================================================*
008620 004-02-LOCALIZAR-METRICA             SECTION.
008630*================================================================*
008640     MOVE 'N'                TO WS-METRICA-ACHADA-SW.
008650     SET MET-IDX             TO 1.
008660     SEARCH WS-MET-ENTRY
008670         AT END
008680             MOVE 'N'        TO WS-METRICA-ACHADA-SW
008690         WHEN WS-MET-ID (MET-IDX) EQUAL MATRES-METRIC-ID
008700             IF WS-MET-ACTIVE (MET-IDX) EQUAL 'Y'
008710                 MOVE 'Y'    TO WS-METRICA-ACHADA-SW
008720             ELSE
008730                 MOVE 'N'    TO WS-METRICA-ACHADA-SW
008740     END-SEARCH.
008750
008760 004-02-FIM.                EXIT.
008770
008780*================================================================*
008790 004-03-LOCALIZAR-TOPICO             SECTION.
008800*================================================================*
008810     MOVE 'N'                TO WS-TOPICO-ACHADO-SW.
008820     SET TOP-IDX             TO 1.
008830     SEARCH WS-TOP-ENTRY
008840         AT END
008850             MOVE 'N'        TO WS-TOPICO-ACHADO-SW
008860         WHEN WS-TOP-ID (TOP-IDX) EQUAL WS-MET-TOPIC-ID (MET-IDX)
008870             MOVE 'Y'        TO WS-TOPICO-ACHADO-SW
008880     END-SEARCH.
008890
008900 004-03-FIM.                EXIT.
008910
008920*================================================================*
008930 004-04-LOCALIZAR-PILAR             SECTION.
008940*================================================================*
008950     MOVE 'N'                TO WS-PILAR-ACHADO-SW.
008960     SET PIL-IDX             TO 1.
008970     SEARCH WS-PIL-ENTRY
008980         AT END
008990             MOVE 'N'        TO WS-PILAR-ACHADO-SW
009000         WHEN WS-PIL-ID (PIL-IDX) EQUAL WS-LOOKUP-PILLAR-ID
009010             MOVE 'Y'        TO WS-PILAR-ACHADO-SW
009020     END-SEARCH.
009030
009040 004-04-FIM.                EXIT.
009050
009060*================================================================*
009070 004-05-ACUM-RECENTE             SECTION.
009080*================================================================*
009090     MOVE MATRES-VALUE          TO WS-REC-NOVO-VALUE.
009100     MOVE MATRES-ASSESSED-AT    TO WS-REC-NOVO-AT.
009110     MOVE WS-MET-NAME (MET-IDX) TO WS-REC-NOVO-METRIC.
009120     MOVE WS-TOP-NAME (TOP-IDX) TO WS-REC-NOVO-TOPIC.
009130     MOVE WS-PIL-NAME (PIL-IDX) TO WS-REC-NOVO-PILLAR.
009140     MOVE 'N'                   TO WS-REC-INSERIR-SW.
009150
009160     IF WS-QTD-RECENTE LESS THAN 5
009170         ADD 1                  TO WS-QTD-RECENTE
009180         MOVE WS-QTD-RECENTE    TO WS-REC-POS
009190         MOVE 'Y'               TO WS-REC-INSERIR-SW
009200     ELSE
009210         IF WS-REC-NOVO-AT GREATER WS-REC-AT (5)
009220             MOVE 5             TO WS-REC-POS
009230             MOVE 'Y'           TO WS-REC-INSERIR-SW.
009240
009250     IF WS-REC-INSERIR-SW EQUAL 'Y'
009260         PERFORM 004-06-DESLOCAR-RECENTE
009270             UNTIL WS-REC-POS EQUAL 1
009280             OR WS-REC-NOVO-AT NOT GREATER WS-REC-AT (WS-REC-POS - 1)
009290         MOVE WS-REC-NOVO-VALUE   TO WS-REC-VALUE  (WS-REC-POS)
009300         MOVE WS-REC-NOVO-AT      TO WS-REC-AT     (WS-REC-POS)
009310         MOVE WS-REC-NOVO-METRIC  TO WS-REC-METRIC (WS-REC-POS)
009320         MOVE WS-REC-NOVO-TOPIC   TO WS-REC-TOPIC  (WS-REC-POS)
009330         MOVE WS-REC-NOVO-PILLAR  TO WS-REC-PILLAR (WS-REC-POS).
009340
009350 004-05-FIM.                EXIT.
009360
009370*================================================================*
009380 004-06-DESLOCAR-RECENTE             SECTION.
009390*================================================================*
009400     COMPUTE WS-REC-POS-ANT = WS-REC-POS - 1.
009410     MOVE WS-REC-VALUE  (WS-REC-POS-ANT) TO WS-REC-VALUE  (WS-REC-POS).
009420     MOVE WS-REC-AT     (WS-REC-POS-ANT) TO WS-REC-AT     (WS-REC-POS).
009430     MOVE WS-REC-METRIC (WS-REC-POS-ANT) TO WS-REC-METRIC (WS-REC-POS).
009440     MOVE WS-REC-TOPIC  (WS-REC-POS-ANT) TO WS-REC-TOPIC  (WS-REC-POS).
009450     MOVE WS-REC-PILLAR (WS-REC-POS-ANT) TO WS-REC-PILLAR (WS-REC-POS).
009460     SUBTRACT 1              FROM WS-REC-POS.
009470
009480 004-06-FIM.                EXIT.
009490
009500*================================================================*
009510 004-07-QUEBRA-SESSAO             SECTION.
009520*================================================================*
009530     IF WS-SESSAO-EM-ERRO
009540         PERFORM 004-08-IMPRESSAO-ERRO-SESSAO
009550     ELSE
009560         PERFORM 004-09-CALC-PROGRESSO
009570         PERFORM 006-01-IMPRESSAO-CABECALHO-SESSAO
009580         PERFORM 006-02-IMPRESSAO-TARGET-ORG
009590         PERFORM 006-03-IMPRESSAO-TIMESTAMPS
009600         PERFORM 006-04-IMPRESSAO-PROGRESSO
009610         PERFORM 006-05-IMPRESSAO-RECENTES
009620         PERFORM 006-07-IMPRESSAO-PILARES.
009630
009640     ADD 1                   TO WS-TOTAL-SES-PROC.
009650
009660 004-07-FIM.                EXIT.
009670
009680*================================================================*
009690 004-08-IMPRESSAO-ERRO-SESSAO             SECTION.
009700*================================================================*
009710     IF ACUM-LINHAS GREATER 58
009720         PERFORM 006-09-CABECALHOS.
009730
009740     MOVE WS-SESSION-ANT      TO ERR021-SESSION-ID.
009750     MOVE WS-SESSAO-ERRO-MSG  TO ERR021-MSG.
009760     WRITE REG-MATRPT         FROM ERR021 AFTER 2.
009770     PERFORM 001-09-FS-MATRPT.
009780     ADD 2                   TO ACUM-LINHAS.
009790
009800 004-08-FIM.                EXIT.
009810
009820*================================================================*
009830 004-09-CALC-PROGRESSO             SECTION.
009840*================================================================*
009850     COMPUTE WS-REMANESCENTE = WS-TOTAL-MET-ATIVAS - ACUM-RESPONDIDAS.
009860
009870     IF WS-TOTAL-MET-ATIVAS EQUAL ZERO
009880         MOVE ZERO               TO WS-COMPLETION-PCT
009890     ELSE
009900         COMPUTE WS-COMPLETION-PCT ROUNDED =
009910             (ACUM-RESPONDIDAS / WS-TOTAL-MET-ATIVAS) * 100.
009920
009930 004-09-FIM.                EXIT.
009940
009950*================================================================*
009960 004-10-LOCALIZAR-TARGET             SECTION.
009970*================================================================*
009980     MOVE 'N'                TO WS-TARGET-ACHADO-SW.
009990     SET TGT-IDX             TO 1.
010000     SEARCH WS-TGT-ENTRY
010010         AT END
010020             MOVE 'N'        TO WS-TARGET-ACHADO-SW
010030         WHEN WS-TGT-ID (TGT-IDX) EQUAL WS-SES-TARGET-ID (SES-IDX)
010040             MOVE 'Y'        TO WS-TARGET-ACHADO-SW
010050     END-SEARCH.
010060
010070 004-10-FIM.                EXIT.
010080
010090*================================================================*
010100 004-11-LOCALIZAR-ORG             SECTION.
010110*================================================================*
010120     IF WS-TGT-ORG-ID (TGT-IDX) EQUAL SPACES
010130         MOVE 'N'            TO WS-ORG-ACHADO-SW
010140     ELSE
010150         MOVE 'N'            TO WS-ORG-ACHADO-SW
010160         SET ORG-IDX         TO 1
010170         SEARCH WS-ORG-ENTRY
010180             AT END
010190                 MOVE 'N'    TO WS-ORG-ACHADO-SW
010200             WHEN WS-ORG-ID (ORG-IDX) EQUAL WS-TGT-ORG-ID (TGT-IDX)
010210                 MOVE 'Y'    TO WS-ORG-ACHADO-SW
010220         END-SEARCH.
010230
010240 004-11-FIM.                EXIT.
010250
010260*================================================================*
010270 005-00-IMPRIMIR-TOTAIS             SECTION.
010280*================================================================*
010290     IF WS-SESSION-ANT NOT EQUAL SPACES
010300         PERFORM 004-07-QUEBRA-SESSAO.
010310
010320     PERFORM 005-01-VARRER-SEM-RESPOSTA.
010330
010340 005-00-FIM.                EXIT.
010350
010360*================================================================*
010370 005-01-VARRER-SEM-RESPOSTA             SECTION.
010380*================================================================*
010390     SET SES-IDX             TO 1.
010400     PERFORM 005-02-CHECAR-UMA-SESSAO
010410         VARYING SES-IDX FROM 1 BY 1
010420         UNTIL SES-IDX GREATER WS-QTD-SES.
010430
010440 005-01-FIM.                EXIT.
010450
010460*================================================================*
010470 005-02-CHECAR-UMA-SESSAO             SECTION.
010480*================================================================*
010490     IF WS-SES-PROC-SW (SES-IDX) NOT EQUAL 'Y'
010500         MOVE WS-SES-ID (SES-IDX)  TO WS-SESSION-ANT
010510         PERFORM 004-01-INICIAR-SESSAO
010520         PERFORM 004-07-QUEBRA-SESSAO.
010530
010540 005-02-FIM.                EXIT.
010550
010560*================================================================*
010570 005-03-LIMPAR-PIL-ANSWERED             SECTION.
010580*================================================================*
010590     SET PIL-IDX             TO 1.
010600     PERFORM 005-04-ZERAR-UM-PILAR
010610         VARYING PIL-IDX FROM 1 BY 1
010620         UNTIL PIL-IDX GREATER WS-QTD-PIL.
010630
010640 005-03-FIM.                EXIT.
010650
010660*================================================================*
010670 005-04-ZERAR-UM-PILAR             SECTION.
010680*================================================================*
010690     MOVE ZERO               TO WS-PIL-ANSWERED (PIL-IDX).
010700
010710 005-04-FIM.                EXIT.
010720
010730*================================================================*
010740 006-00-FECHAR-ARQUIVOS             SECTION.
010750*================================================================*
010760     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
010770     CLOSE MATPIL
010780           MATTOP
010790           MATMET
010800           MATSES
010810           MATTGT
010820           MATORG
010830           MATRES
010840           MATRPT.
010850     PERFORM 001-01-TESTAR-FS.
010860
010870     DISPLAY 'MATCTX01 - PROGRAM ENDED NORMALLY'.
010880
010890 006-00-FIM.                EXIT.
010900
010910*================================================================*
010920 006-01-IMPRESSAO-CABECALHO-SESSAO             SECTION.
010930*================================================================*
010940     IF ACUM-LINHAS GREATER 54
010950         PERFORM 006-09-CABECALHOS.
010960
010970     MOVE WS-SESSION-ANT             TO DET021-SESSION-ID.
010980     MOVE WS-SES-STATUS (SES-IDX)    TO DET021-STATUS.
010990     WRITE REG-MATRPT                FROM DET021 AFTER 2.
011000     PERFORM 001-09-FS-MATRPT.
011010     ADD 2                   TO ACUM-LINHAS.
011020
011030 006-01-FIM.                EXIT.
011040
011050*================================================================*
011060 006-02-IMPRESSAO-TARGET-ORG             SECTION.
011070*================================================================*
011080     IF ACUM-LINHAS GREATER 58
011090         PERFORM 006-09-CABECALHOS.
011100
011110     MOVE WS-TARGET-NOME-IMP         TO DET022-TARGET.
011120     MOVE WS-ORG-NOME-IMP            TO DET022-ORG.
011130     WRITE REG-MATRPT                FROM DET022 AFTER 1.
011140     PERFORM 001-09-FS-MATRPT.
011150     ADD 1                   TO ACUM-LINHAS.
011160
011170 006-02-FIM.                EXIT.
011180
011190*================================================================*
011200 006-03-IMPRESSAO-TIMESTAMPS             SECTION.
011210*================================================================*
011220     IF ACUM-LINHAS GREATER 58
011230         PERFORM 006-09-CABECALHOS.
011240
011250     MOVE WS-SES-STARTED-AT (SES-IDX)       TO DET023-STARTED.
011260     IF WS-SES-COMPLETED-AT (SES-IDX) EQUAL SPACES
011270         MOVE 'N/A'                          TO DET023-COMPLETED
011280     ELSE
011290         MOVE WS-SES-COMPLETED-AT (SES-IDX)  TO DET023-COMPLETED.
011300     MOVE WS-SES-LAST-MODIFIED (SES-IDX)    TO DET023-MODIFIED.
011310     WRITE REG-MATRPT                       FROM DET023 AFTER 1.
011320     PERFORM 001-09-FS-MATRPT.
011330     ADD 1                   TO ACUM-LINHAS.
011340
011350 006-03-FIM.                EXIT.
011360
011370*================================================================*
011380 006-04-IMPRESSAO-PROGRESSO             SECTION.
011390*================================================================*
011400     IF ACUM-LINHAS GREATER 57
011410         PERFORM 006-09-CABECALHOS.
011420
011430     MOVE WS-CURR-PILLAR-IMP TO DET024-PILLAR.
011440     WRITE REG-MATRPT        FROM DET024 AFTER 1.
011450     PERFORM 001-09-FS-MATRPT.
011460
011470     MOVE ACUM-RESPONDIDAS    TO DET025-RESP.
011480     MOVE WS-REMANESCENTE     TO DET025-REM.
011490     MOVE WS-TOTAL-MET-ATIVAS TO DET025-TOTAL.
011500     MOVE WS-COMPLETION-PCT   TO DET025-PCT.
011510     WRITE REG-MATRPT         FROM DET025 AFTER 1.
011520     PERFORM 001-09-FS-MATRPT.
011530     ADD 2                   TO ACUM-LINHAS.
011540
011550 006-04-FIM.                EXIT.
011560
011570*================================================================*
011580 006-05-IMPRESSAO-RECENTES             SECTION.
011590*================================================================*
011600     IF ACUM-LINHAS GREATER 58
011610         PERFORM 006-09-CABECALHOS.
011620
011630     IF WS-QTD-RECENTE EQUAL ZERO
011640         WRITE REG-MATRPT    FROM DET026N AFTER 1
011650         PERFORM 001-09-FS-MATRPT
011660         ADD 1               TO ACUM-LINHAS
011670     ELSE
011680         WRITE REG-MATRPT    FROM DET026 AFTER 1
011690         PERFORM 001-09-FS-MATRPT
011700         ADD 1               TO ACUM-LINHAS
011710         SET WS-REC-PRT-IDX  TO 1
011720         PERFORM 006-06-IMPRIMIR-UMA-RECENTE
011730             VARYING WS-REC-PRT-IDX FROM 1 BY 1
011740             UNTIL WS-REC-PRT-IDX GREATER WS-QTD-RECENTE.
011750
011760 006-05-FIM.                EXIT.
011770
011780*================================================================*
011790 006-06-IMPRIMIR-UMA-RECENTE             SECTION.
011800*================================================================*
011810     IF ACUM-LINHAS GREATER 58
011820         PERFORM 006-09-CABECALHOS.
011830
011840     MOVE WS-REC-VALUE  (WS-REC-PRT-IDX)  TO DET027-VALUE.
011850     MOVE WS-REC-AT     (WS-REC-PRT-IDX)  TO DET027-AT.
011860     MOVE WS-REC-METRIC (WS-REC-PRT-IDX)  TO DET027-METRIC.
011870     MOVE WS-REC-TOPIC  (WS-REC-PRT-IDX)  TO DET027-TOPIC.
011880     MOVE WS-REC-PILLAR (WS-REC-PRT-IDX)  TO DET027-PILLAR.
011890     WRITE REG-MATRPT                     FROM DET027 AFTER 1.
011900     PERFORM 001-09-FS-MATRPT.
011910     ADD 1                   TO ACUM-LINHAS.
011920
011930 006-06-FIM.                EXIT.
011940
011950*================================================================*
011960 006-07-IMPRESSAO-PILARES             SECTION.
011970*================================================================*
011980     IF ACUM-LINHAS GREATER 58
011990         PERFORM 006-09-CABECALHOS.
012000
012010     WRITE REG-MATRPT        FROM DET028 AFTER 1.
012020     PERFORM 001-09-FS-MATRPT.
012030     ADD 1                   TO ACUM-LINHAS.
012040
012050     SET PIL-IDX             TO 1.
012060     PERFORM 006-08-IMPRIMIR-UMA-PILAR
012070         VARYING PIL-IDX FROM 1 BY 1
012080         UNTIL PIL-IDX GREATER WS-QTD-PIL.
012090
012100 006-07-FIM.                EXIT.
012110
012120*================================================================*
012130 006-08-IMPRIMIR-UMA-PILAR             SECTION.
012140*================================================================*
012150     IF WS-PIL-ACTIVE (PIL-IDX) EQUAL 'Y'
012160         IF ACUM-LINHAS GREATER 58
012170             PERFORM 006-09-CABECALHOS
012180
012190         IF WS-PIL-TOTAL-MET (PIL-IDX) EQUAL ZERO
012200             MOVE ZERO           TO WS-COMPLETION-PCT
012210         ELSE
012220             COMPUTE WS-COMPLETION-PCT ROUNDED =
012230                 (WS-PIL-ANSWERED (PIL-IDX) /
012240                  WS-PIL-TOTAL-MET (PIL-IDX)) * 100
012250
012260         MOVE WS-PIL-NAME (PIL-IDX)      TO DET029-NOME
012270         MOVE WS-PIL-ANSWERED (PIL-IDX)  TO DET029-RESP
012280         MOVE WS-PIL-TOTAL-MET (PIL-IDX) TO DET029-TOTAL
012290         MOVE WS-COMPLETION-PCT          TO DET029-PCT
012300         WRITE REG-MATRPT                FROM DET029 AFTER 1
012310         PERFORM 001-09-FS-MATRPT
012320         ADD 1               TO ACUM-LINHAS.
012330
012340 006-08-FIM.                EXIT.
012350
012360*================================================================*
012370 006-09-CABECALHOS             SECTION.
012380*================================================================*
012390     ADD 1                   TO ACUM-PAG.
012400     MOVE ACUM-PAG           TO CAB021-PAG.
012410
012420     WRITE REG-MATRPT        FROM CAB021 AFTER PAGE.
012430     PERFORM 001-09-FS-MATRPT.
012440
012450     WRITE REG-MATRPT        FROM TOT021 AFTER 1.
012460     PERFORM 001-09-FS-MATRPT.
012470
012480     IF MAT-RERUN-SWITCH
012490         MOVE '(RERUN) ASSESSMENT CONTEXT REPORT' TO CAB023-TITULO
012500     ELSE
012510         MOVE 'ASSESSMENT CONTEXT REPORT'          TO CAB023-TITULO.
012520     WRITE REG-MATRPT        FROM CAB023 AFTER 2.
012530     PERFORM 001-09-FS-MATRPT.
012540
012550     MOVE SPACES             TO REG-MATRPT.
012560     WRITE REG-MATRPT        AFTER 1.
012570     PERFORM 001-09-FS-MATRPT.
012580
012590     MOVE 7                  TO ACUM-LINHAS.
012600
012610 006-09-FIM.                EXIT.
012620
012630*================================================================*
012640 900-00-ERRO             SECTION.
012650*================================================================*
012660     DISPLAY '* ERROR ' FS-OPERACAO ' ON FILE ' FS-ARQUIVO
012670     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
012680     DISPLAY '* MATCTX01 PROGRAM ENDED ABNORMALLY'
012690     STOP RUN.
012700
012710 900-00-FIM.                EXIT.
012720
