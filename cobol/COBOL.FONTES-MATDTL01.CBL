000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    MATDTL01.
000030 AUTHOR.        R J HOLLOWAY.
000040 INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000050 DATE-WRITTEN.  04/30/84.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*
000090*================================================================*
000100* LOOK UP ONE METRIC PER REQUEST RECORD, PRINT ITS FULL DETAIL   *
000110* JOINED WITH ITS OWNING TOPIC AND PILLAR PLUS A 3-LINE GUIDANCE *
000120* BLOCK, AND APPEND SECTION 3 OF THE MATURITY ASSESSMENT BATCH   *
000130* REPORT.  THIS IS STEP 030 OF THE MATJOB SUITE - MATSCR01 (STEP*
000140* 010) CREATES THE REPORT DATASET, MATCTX01 (STEP 020) APPENDS  *
000150* SECTION 2, AND THIS STEP CLOSES THE REPORT OUT.                *
000160*================================================================*
000170*
000180*------------------------------------------------------------------*
000190* MAINTENANCE HISTORY                                              *
000200*------------------------------------------------------------------*
000210* DATE      PGMR  REQUEST    DESCRIPTION
000220* --------  ----  ---------  ---------------------------------------
000230* 04/30/84  RJH   IS-0211    ORIGINAL PROGRAM - METRIC DETAIL     MD001A  
000240*                            LOOKUP AGAINST ACTIVE METRICS ONLY.  MD001B  
000250* 09/03/87  RJH   IS-0392    JOINED TOPIC/PILLAR NAMES INTO THE   MD002A  
000260*                            DETAIL BLOCK VIA TABLE LOOKUP.       MD002B  
000270* 02/11/93  CWB   IS-0805    ADDED 3-LINE GENERATED GUIDANCE      MD003A  
000280*                            BLOCK AFTER EACH DETAIL BLOCK.       MD003B  
000290* 01/08/99  DKT   Y2K-0033   Y2K REMEDIATION - ADDED CENTURY      MD004A  
000300*                            WINDOWING TO PARA 002-00.            MD004B  
000310* 06/14/01  DKT   IS-0946    REPORT NOW OPENED EXTEND (MATSCR01   MD005A  
000320*                            CREATES MATRPT, MATCTX01 APPENDS,    MD005B  
000330*                            THIS STEP APPENDS AND CLOSES IT).    MD005C  
000340*------------------------------------------------------------------*
000350*
000360 ENVIRONMENT    DIVISION.
000370 CONFIGURATION  SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     UPSI-0 ON STATUS  IS MAT-RERUN-SWITCH
000410            OFF STATUS IS MAT-NORMAL-RUN
000420     CLASS MAT-ALPHA-CLASS IS 'A' THRU 'Z'.
000430*
000440 INPUT-OUTPUT   SECTION.
000450 FILE-CONTROL.
000460*
000470     SELECT     MATPIL      ASSIGN TO MATPIL
000480                            ORGANIZATION IS SEQUENTIAL
000490                            ACCESS SEQUENTIAL
000500                            FILE STATUS FS-MATPIL.
000510*
000520     SELECT     MATTOP      ASSIGN TO MATTOP
000530                            ORGANIZATION IS SEQUENTIAL
000540                            ACCESS SEQUENTIAL
000550                            FILE STATUS FS-MATTOP.
000560*
000570     SELECT     MATMET      ASSIGN TO MATMET
000580                            ORGANIZATION IS SEQUENTIAL
000590                            ACCESS SEQUENTIAL
000600                            FILE STATUS FS-MATMET.
000610*
000620     SELECT     MATREQ      ASSIGN TO MATREQ
000630                            ORGANIZATION IS SEQUENTIAL
000640                            ACCESS SEQUENTIAL
000650                            FILE STATUS FS-MATREQ.
000660*
000670     SELECT     MATRPT      ASSIGN TO MATRPT
000680                            ORGANIZATION IS SEQUENTIAL
000690                            ACCESS SEQUENTIAL
000700                            FILE STATUS FS-MATRPT.
000710*
000720 DATA           DIVISION.
000730 FILE           SECTION.
000740*
000750 FD MATPIL
000760    RECORD      CONTAINS    64 CHARACTERS
000770    RECORDING   MODE        IS F
000780    LABEL       RECORD      IS STANDARD.
000790     COPY MATPIL.
000800*
000810 FD MATTOP
000820    RECORD      CONTAINS    58 CHARACTERS
000830    RECORDING   MODE        IS F
000840    LABEL       RECORD      IS STANDARD.
000850     COPY MATTOP.
000860*
000870 FD MATMET
000880    RECORD      CONTAINS    147 CHARACTERS
000890    RECORDING   MODE        IS F
000900    LABEL       RECORD      IS STANDARD.
000910     COPY MATMET.
000920*
000930 FD MATREQ
000940    RECORD      CONTAINS    12 CHARACTERS
000950    RECORDING   MODE        IS F
000960    LABEL       RECORD      IS STANDARD.
000970 01 REG-MATREQ.
000980    05 MATREQ-METRIC-ID         PIC X(12).
000990*
001000 FD MATRPT
001010    RECORD      CONTAINS    132 CHARACTERS
001020    RECORDING   MODE        IS F
001030    LABEL       RECORD      IS OMITTED.
001040 01 REG-MATRPT.
001050    05 FILLER                   PIC X(132).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090*   AREA PARA OBTER DATA E HORA DO SISTEMA
001100*
001110 01 WS-DATA-SYS-AAMMDD          PIC 9(06).
001120 01 WS-DATA-SYS-R REDEFINES
001130    WS-DATA-SYS-AAMMDD.
001140    05 WS-DATA-SYS-AA           PIC 9(02).
001150    05 WS-DATA-SYS-MM           PIC 9(02).
001160    05 WS-DATA-SYS-DD           PIC 9(02).
001170 01 WS-DATA-SYS-SECULO          PIC 9(02) VALUE ZERO.
001180 01 WS-DATA-SYS-ANO-4           PIC 9(04) VALUE ZERO.
001190 01 WS-HORARIO-SYS              PIC 9(08).
001200 01 WS-HORARIO-SYS-R REDEFINES
001210    WS-HORARIO-SYS.
001220    05 WS-HOR-SYS               PIC 9(02).
001230    05 WS-MIN-SYS               PIC 9(02).
001240    05 FILLER                   PIC 9(04).
001250*
001260*   QUANTIDADES CARREGADAS NAS TABELAS DE REFERENCIA
001270*
001280 77 WS-QTD-PIL                  PIC 9(04) COMP VALUE ZERO.
001290 77 WS-QTD-TOP                  PIC 9(04) COMP VALUE ZERO.
001300 77 WS-QTD-MET                  PIC 9(04) COMP VALUE ZERO.
001310 77 ACUM-LIDOS                  PIC 9(04) COMP VALUE ZERO.
001320 77 ACUM-ACHADOS                PIC 9(04) COMP VALUE ZERO.
001330 77 ACUM-NAO-ACHADOS             PIC 9(04) COMP VALUE ZERO.
001340*
001350*   TABELA DE PILARES (CARREGADA INTEIRA - REG-0142)
001360*
001370 01 WS-PIL-TAB.
001380    05 WS-PIL-ENTRY OCCURS 50 TIMES INDEXED BY PIL-IDX.
001390       10 WS-PIL-ID             PIC X(12).
001400       10 WS-PIL-NAME           PIC X(30).
001410       10 WS-PIL-CATEGORY       PIC X(15).
001420       10 WS-PIL-WEIGHT         PIC 9(01)V9(03).
001430       10 WS-PIL-ACTIVE         PIC X(01).
001440 77 WS-PILAR-ACHADO-SW          PIC X(01) VALUE 'N'.
001450    88 WS-PILAR-ACHADO               VALUE 'Y'.
001460*
001470*   TABELA DE TOPICOS (CARREGADA INTEIRA - REG-0143)
001480*
001490 01 WS-TOP-TAB.
001500    05 WS-TOP-ENTRY OCCURS 300 TIMES INDEXED BY TOP-IDX.
001510       10 WS-TOP-ID             PIC X(12).
001520       10 WS-TOP-PILLAR-ID      PIC X(12).
001530       10 WS-TOP-NAME           PIC X(30).
001540       10 WS-TOP-WEIGHT         PIC 9(01)V9(03).
001550 77 WS-TOPICO-ACHADO-SW         PIC X(01) VALUE 'N'.
001560    88 WS-TOPICO-ACHADO              VALUE 'Y'.
001570*
001580*   TABELA DE METRICAS (CARREGADA INTEIRA - REG-0144)
001590*
001600 01 WS-MET-TAB.
001610    05 WS-MET-ENTRY OCCURS 2000 TIMES INDEXED BY MET-IDX.
001620       10 WS-MET-ID             PIC X(12).
001630       10 WS-MET-TOPIC-ID       PIC X(12).
001640       10 WS-MET-NAME           PIC X(30).
001650       10 WS-MET-DESC           PIC X(60).
001660       10 WS-MET-LEVEL          PIC 9(01).
001670       10 WS-MET-TYPE           PIC X(10).
001680       10 WS-MET-MIN-VALUE      PIC 9(01)V9(02).
001690       10 WS-MET-MAX-VALUE      PIC 9(01)V9(02).
001700       10 WS-MET-WEIGHT         PIC 9(01)V9(03).
001710       10 WS-MET-ACTIVE         PIC X(01).
001720 77 WS-METRICA-ACHADA-SW        PIC X(01) VALUE 'N'.
001730    88 WS-METRICA-ACHADA             VALUE 'Y'.
001740*
001750*   HOLDERS DE TRABALHO DO LOOKUP CORRENTE
001760*
001770 77 WS-LOOKUP-PILLAR-ID         PIC X(12) VALUE SPACES.
001780 77 WS-ORIENT-NIVEL             PIC 9(01) VALUE ZERO.
001790*
001800*   CONTADORES / PAGINACAO DO RELATORIO
001810*
001820 77 ACUM-LINHAS                 PIC 9(02) COMP VALUE 60.
001830 77 ACUM-PAG                    PIC 9(04) COMP VALUE ZERO.
001840*
001850*   FILE STATUS
001860*
001870 77 FS-MATPIL                  PIC X(02) VALUE SPACES.
001880 77 FS-MATTOP                  PIC X(02) VALUE SPACES.
001890 77 FS-MATMET                  PIC X(02) VALUE SPACES.
001900 77 FS-MATREQ                  PIC X(02) VALUE SPACES.
001910 77 FS-MATRPT                  PIC X(02) VALUE SPACES.
001920 77 FS-COD-STATUS               PIC X(02) VALUE SPACES.
001930 77 FS-ARQUIVO                  PIC X(08) VALUE SPACES.
001940 77 FS-OPERACAO                 PIC X(13) VALUE SPACES.
001950 77 FS-ABERTURA                 PIC X(13) VALUE 'NA ABERTURA'.
001960 77 FS-LEITURA                  PIC X(13) VALUE 'NA LEITURA'.
001970 77 FS-GRAVACAO                 PIC X(13) VALUE 'NA GRAVACAO'.
001980 77 FS-FECHAMENTO               PIC X(13) VALUE 'NO FECHAMENTO'.
001990*
002000*   LINHAS DO RELATORIO - SECAO 3 (METRIC DETAILS REPORT)
002010*
002020 01  CAB031.
002030     05 FILLER                      PIC X(41) VALUE
002040        'ENTERPRISE SYSTEMS DIVISION'.
002050     05 CAB031-HOR                  PIC 9(02).
002060     05 FILLER                      PIC X(01) VALUE ':'.
002070     05 CAB031-MIN                  PIC 9(02).
002080     05 FILLER                      PIC X(09) VALUE SPACES.
002090     05 FILLER                      PIC X(06) VALUE 'PAGE: '.
002100     05 CAB031-PAG                  PIC ZZZ9.
002110     05 FILLER              PIC X(67) VALUE SPACES.
002120 01  TOT031.
002130     05 FILLER                      PIC X(27) VALUE 'PROGRAM  = MATDTL01'.
002140     05 TOT031-DIA                  PIC 9(02)/.
002150     05 TOT031-MES                  PIC 9(02)/.
002160     05 TOT031-ANO                  PIC 9(04).
002170     05 FILLER              PIC X(95) VALUE SPACES.
002180 01  TOT031-R REDEFINES TOT031.
002190     05 FILLER                  PIC X(132).
002200 01  CAB033.
002210     05 FILLER                      PIC X(08) VALUE SPACES.
002220     05 CAB033-TITULO               PIC X(38) VALUE
002230        'METRIC DETAILS REPORT'.
002240     05 FILLER              PIC X(86) VALUE SPACES.
002250 01  DET031.
002260     05 FILLER                      PIC X(01) VALUE SPACES.
002270     05 FILLER                      PIC X(10) VALUE 'METRIC ID:'.
002280     05 FILLER                      PIC X(01) VALUE SPACES.
002290     05 DET031-ID                   PIC X(12).
002300     05 FILLER                      PIC X(08) VALUE '  NAME: '.
002310     05 DET031-NOME                 PIC X(30).
002320     05 FILLER              PIC X(70) VALUE SPACES.
002330 01  DET032.
002340     05 FILLER                      PIC X(03) VALUE SPACES.
002350     05 FILLER                      PIC X(06) VALUE 'DESC: '.
002360     05 DET032-DESC                 PIC X(60).
002370     05 FILLER              PIC X(63) VALUE SPACES.
002380 01  DET033.
002390     05 FILLER                      PIC X(03) VALUE SPACES.
002400     05 FILLER                      PIC X(07) VALUE 'LEVEL: '.
002410     05 DET033-LEVEL                PIC 9.
002420     05 FILLER                      PIC X(07) VALUE '  TYPE:'.
002430     05 FILLER                      PIC X(01) VALUE SPACES.
002440     05 DET033-TIPO                 PIC X(10).
002450     05 FILLER                      PIC X(07) VALUE '  MIN: '.
002460     05 DET033-MIN                  PIC 9.99.
002470     05 FILLER                      PIC X(07) VALUE '  MAX: '.
002480     05 DET033-MAX                  PIC 9.99.
002490     05 FILLER                      PIC X(10) VALUE '  WEIGHT: '.
002500     05 DET033-PESO                 PIC 9.999.
002510     05 FILLER              PIC X(66) VALUE SPACES.
002520 01  DET034.
002530     05 FILLER                      PIC X(03) VALUE SPACES.
002540     05 FILLER                      PIC X(08) VALUE 'TOPIC: '.
002550     05 DET034-TOPIC-ID             PIC X(12).
002560     05 FILLER                      PIC X(02) VALUE SPACES.
002570     05 DET034-TOPIC-NOME           PIC X(30).
002580     05 FILLER              PIC X(77) VALUE SPACES.
002590 01  DET035.
002600     05 FILLER                      PIC X(03) VALUE SPACES.
002610     05 FILLER                      PIC X(09) VALUE 'PILLAR: '.
002620     05 DET035-PILLAR-ID            PIC X(12).
002630     05 FILLER                      PIC X(02) VALUE SPACES.
002640     05 DET035-PILLAR-NOME          PIC X(30).
002650     05 FILLER                      PIC X(12) VALUE '  CATEGORY: '.
002660     05 DET035-PILLAR-CAT           PIC X(15).
002670     05 FILLER              PIC X(49) VALUE SPACES.
002680 01  DET036.
002690     05 FILLER                      PIC X(05) VALUE SPACES.
002700     05 FILLER                      PIC X(19) VALUE 'CRITERIA REFERENCE:'.
002710     05 FILLER                      PIC X(01) VALUE SPACES.
002720     05 DET036-METRIC               PIC X(30).
002730     05 FILLER              PIC X(77) VALUE SPACES.
002740 01  DET037.
002750     05 FILLER                      PIC X(05) VALUE SPACES.
002760     05 FILLER                      PIC X(38) VALUE
002770        'SOURCE: INDUSTRY BEST PRACTICES GUIDE'.
002780     05 FILLER              PIC X(89) VALUE SPACES.
002790 01  DET038.
002800     05 FILLER                      PIC X(05) VALUE SPACES.
002810     05 FILLER                      PIC X(10) VALUE 'FOCUS ON '.
002820     05 FILLER                      PIC X(06) VALUE 'LEVEL '.
002830     05 DET038-NIVEL                PIC 9.
002840     05 FILLER                      PIC X(14) VALUE ' REQUIREMENTS.'.
002850     05 FILLER              PIC X(96) VALUE SPACES.
002860 01  ERR031.
002870     05 FILLER                      PIC X(01) VALUE SPACES.
002880     05 FILLER                      PIC X(11) VALUE '*** METRIC '.
002890     05 ERR031-METRIC-ID            PIC X(12).
002900     05 FILLER                      PIC X(16) VALUE ' NOT FOUND ***'.
002910     05 FILLER              PIC X(92) VALUE SPACES.
002920*
002930 PROCEDURE      DIVISION.
002940
002950*================================================================*
002960 000-00-INICIO             SECTION.
002970*================================================================*
002980     PERFORM 001-00-ABRIR-ARQUIVOS.
002990     PERFORM 002-00-OBTER-DATA-HORA.
003000     PERFORM 002-01-CARREGAR-TABELAS.
003010     PERFORM 003-00-VER-ARQ-VAZIO.
003020     PERFORM 004-00-TRATAR
003030         UNTIL FS-MATREQ EQUAL '10'.
003040     PERFORM 005-00-IMPRIMIR-TOTAIS.
003050     PERFORM 006-00-FECHAR-ARQUIVOS.
003060     STOP RUN.
003070
003080 000-00-FIM.                EXIT.
003090
003100*================================================================*
003110 001-00-ABRIR-ARQUIVOS             SECTION.
003120*================================================================*
003130     MOVE FS-ABERTURA        TO FS-OPERACAO.
003140     OPEN INPUT  MATPIL
003150                 MATTOP
003160                 MATMET
003170                 MATREQ
003180          EXTEND MATRPT.
003190     PERFORM 001-01-TESTAR-FS.
003200
003210 001-00-FIM.                EXIT.
003220
003230*================================================================*
003240 001-01-TESTAR-FS             SECTION.
003250*================================================================*
003260     PERFORM 001-02-FS-MATPIL.
003270     PERFORM 001-03-FS-MATTOP.
003280     PERFORM 001-04-FS-MATMET.
003290     PERFORM 001-05-FS-MATREQ.
003300     PERFORM 001-06-FS-MATRPT.
003310
003320 001-01-FIM.                EXIT.
003330
003340*================================================================*
003350 001-02-FS-MATPIL             SECTION.
003360*================================================================*
003370     MOVE 'MATPIL'            TO FS-ARQUIVO.
003380     MOVE FS-MATPIL             TO FS-COD-STATUS.
003390
003400     IF FS-MATPIL NOT EQUAL '00' AND '10'
003410         PERFORM 900-00-ERRO.
003420
003430 001-02-FIM.                EXIT.
003440
003450*================================================================*
003460 001-03-FS-MATTOP             SECTION.
003470*================================================================*
003480     MOVE 'MATTOP'            TO FS-ARQUIVO.
003490     MOVE FS-MATTOP             TO FS-COD-STATUS.
003500
003510     IF FS-MATTOP NOT EQUAL '00' AND '10'
003520         PERFORM 900-00-ERRO.
003530
003540 001-03-FIM.                EXIT.
003550
003560*================================================================*
003570 001-04-FS-MATMET             SECTION.
003580*================================================================*
003590     MOVE 'MATMET'            TO FS-ARQUIVO.
003600     MOVE FS-MATMET             TO FS-COD-STATUS.
003610
003620     IF FS-MATMET NOT EQUAL '00' AND '10'
003630         PERFORM 900-00-ERRO.
003640
003650 001-04-FIM.                EXIT.
003660
003670*================================================================*
003680 001-05-FS-MATREQ             SECTION.
003690*================================================================*
003700     MOVE 'MATREQ'            TO FS-ARQUIVO.
003710     MOVE FS-MATREQ             TO FS-COD-STATUS.
003720
003730     IF FS-MATREQ NOT EQUAL '00' AND '10'
003740         PERFORM 900-00-ERRO.
003750
003760 001-05-FIM.                EXIT.
003770
003780*================================================================*
003790 001-06-FS-MATRPT             SECTION.
003800*================================================================*
003810     MOVE 'MATRPT'            TO FS-ARQUIVO.
003820     MOVE FS-MATRPT             TO FS-COD-STATUS.
003830
003840     IF FS-MATRPT NOT EQUAL '00' AND '10'
003850         PERFORM 900-00-ERRO.
003860
003870 001-06-FIM.                EXIT.
003880
003890*================================================================*
003900 002-00-OBTER-DATA-HORA             SECTION.
003910*================================================================*
003920     ACCEPT WS-DATA-SYS-AAMMDD  FROM DATE.
003930     ACCEPT WS-HORARIO-SYS      FROM TIME.
003940*
003950*    JANELA DE SECULO (Y2K) - ANOS 00-49 SAO 20XX, 50-99 SAO 19XX
003960*
003970     IF WS-DATA-SYS-AA LESS THAN 50
003980         MOVE 20                TO WS-DATA-SYS-SECULO
003990     ELSE
004000         MOVE 19                TO WS-DATA-SYS-SECULO.
004010     COMPUTE WS-DATA-SYS-ANO-4 = WS-DATA-SYS-SECULO * 100
004020                                 + WS-DATA-SYS-AA.
004030     MOVE WS-DATA-SYS-DD        TO TOT031-DIA.
004040     MOVE WS-DATA-SYS-MM        TO TOT031-MES.
004050     MOVE WS-DATA-SYS-ANO-4     TO TOT031-ANO.
004060     MOVE WS-HOR-SYS            TO CAB031-HOR.
004070     MOVE WS-MIN-SYS            TO CAB031-MIN.
004080
004090 002-00-FIM.                EXIT.
004100
004110*================================================================*
004120 002-01-CARREGAR-TABELAS             SECTION.
004130*================================================================*
004140     PERFORM 002-02-CARREGAR-PILARES.
004150     PERFORM 002-04-CARREGAR-TOPICOS.
004160     PERFORM 002-06-CARREGAR-METRICAS.
004170
004180 002-01-FIM.                EXIT.
004190
004200*================================================================*
004210 002-02-CARREGAR-PILARES             SECTION.
004220*================================================================*
004230     MOVE ZERO               TO WS-QTD-PIL.
004240     READ MATPIL.
004250     IF FS-MATPIL NOT EQUAL '10'
004260         PERFORM 001-02-FS-MATPIL.
004270     PERFORM 002-03-LER-UM-PILAR
004280         UNTIL FS-MATPIL EQUAL '10'.
004290
004300 002-02-FIM.                EXIT.
004310
004320*================================================================*
004330 002-03-LER-UM-PILAR             SECTION.
004340*================================================================*
004350     ADD 1                   TO WS-QTD-PIL.
004360     SET PIL-IDX             TO WS-QTD-PIL.
004370     MOVE MATPIL-ID          TO WS-PIL-ID (PIL-IDX).
004380     MOVE MATPIL-NAME        TO WS-PIL-NAME (PIL-IDX).
004390     MOVE MATPIL-CATEGORY    TO WS-PIL-CATEGORY (PIL-IDX).
004400     MOVE MATPIL-WEIGHT      TO WS-PIL-WEIGHT (PIL-IDX).
004410     MOVE MATPIL-ACTIVE-SW   TO WS-PIL-ACTIVE (PIL-IDX).
004420     READ MATPIL.
004430     IF FS-MATPIL NOT EQUAL '10'
004440         PERFORM 001-02-FS-MATPIL.
004450
004460 002-03-FIM.                EXIT.
004470
004480*================================================================*
004490 002-04-CARREGAR-TOPICOS             SECTION.
004500*================================================================*
004510     MOVE ZERO               TO WS-QTD-TOP.
004520     READ MATTOP.
004530     IF FS-MATTOP NOT EQUAL '10'
004540         PERFORM 001-03-FS-MATTOP.
004550     PERFORM 002-05-LER-UM-TOPICO
004560         UNTIL FS-MATTOP EQUAL '10'.
004570
004580 002-04-FIM.                EXIT.
004590
004600*================================================================*
004610 002-05-LER-UM-TOPICO             SECTION.
004620*================================================================*
004630     ADD 1                   TO WS-QTD-TOP.
004640     SET TOP-IDX             TO WS-QTD-TOP.
004650     MOVE MATTOP-ID          TO WS-TOP-ID (TOP-IDX).
004660     MOVE MATTOP-PILLAR-ID   TO WS-TOP-PILLAR-ID (TOP-IDX).
004670     MOVE MATTOP-NAME        TO WS-TOP-NAME (TOP-IDX).
004680     MOVE MATTOP-WEIGHT      TO WS-TOP-WEIGHT (TOP-IDX).
004690     READ MATTOP.
004700     IF FS-MATTOP NOT EQUAL '10'
004710         PERFORM 001-03-FS-MATTOP.
004720
004730 002-05-FIM.                EXIT.
004740
004750*================================================================*
004760 002-06-CARREGAR-METRICAS             SECTION.
004770*================================================================*
004780     MOVE ZERO               TO WS-QTD-MET.
004790     READ MATMET.
004800     IF FS-MATMET NOT EQUAL '10'
004810         PERFORM 001-04-FS-MATMET.
004820     PERFORM 002-07-LER-UMA-METRICA
004830         UNTIL FS-MATMET EQUAL '10'.
004840
004850 002-06-FIM.                EXIT.
004860
004870*================================================================*
004880 002-07-LER-UMA-METRICA             SECTION.
004890*================================================================*
004900     ADD 1                   TO WS-QTD-MET.
004910     SET MET-IDX             TO WS-QTD-MET.
004920     MOVE MATMET-ID          TO WS-MET-ID (MET-IDX).
004930     MOVE MATMET-TOPIC-ID    TO WS-MET-TOPIC-ID (MET-IDX).
004940     MOVE MATMET-NAME        TO WS-MET-NAME (MET-IDX).
004950     MOVE MATMET-DESC        TO WS-MET-DESC (MET-IDX).
004960     MOVE MATMET-LEVEL       TO WS-MET-LEVEL (MET-IDX).
004970     MOVE MATMET-TYPE        TO WS-MET-TYPE (MET-IDX).
004980     MOVE MATMET-MIN-VALUE   TO WS-MET-MIN-VALUE (MET-IDX).
004990     MOVE MATMET-MAX-VALUE   TO WS-MET-MAX-VALUE (MET-IDX).
005000     MOVE MATMET-WEIGHT      TO WS-MET-WEIGHT (MET-IDX).
005010     MOVE MATMET-ACTIVE-SW   TO WS-MET-ACTIVE (MET-IDX).
005020     READ MATMET.
005030     IF FS-MATMET NOT EQUAL '10'
005040         PERFORM 001-04-FS-MATMET.
005050
005060 002-07-FIM.                EXIT.
005070
005080*================================================================*
005090 003-00-VER-ARQ-VAZIO             SECTION.
005100*================================================================*
005110     PERFORM 003-01-LER-MATREQ.
005120
005130     IF FS-MATREQ EQUAL '10'
005140         DISPLAY '* FILE MATREQ IS EMPTY     *'
005150         DISPLAY '* NO METRIC REQUESTS TO RUN *'.
005160
005170 003-00-FIM.                EXIT.
005180
005190*================================================================*
005200 003-01-LER-MATREQ             SECTION.
005210*================================================================*
005220     MOVE FS-LEITURA         TO FS-OPERACAO.
005230     READ MATREQ.
005240
005250     IF FS-MATREQ NOT EQUAL '10'
005260         PERFORM 001-05-FS-MATREQ.
005270
005280 003-01-FIM.                EXIT.
005290
005300*================================================================*
005310 004-00-TRATAR             SECTION.
005320*================================================================*
005330     ADD 1                   TO ACUM-LIDOS.
005340     PERFORM 004-01-LOCALIZAR-METRICA.
005350
005360     IF WS-METRICA-ACHADA
005370         ADD 1               TO ACUM-ACHADOS
005380         PERFORM 007-00-LOCALIZAR-TOPICO
005390         PERFORM 008-00-LOCALIZAR-PILAR
005400         PERFORM 004-02-PRINT-DETALHE
005410         PERFORM 004-04-PRINT-ORIENTACAO
005420     ELSE
005430         ADD 1               TO ACUM-NAO-ACHADOS
005440         PERFORM 004-03-PRINT-NAO-ENCONTRADO.
005450
005460     PERFORM 003-01-LER-MATREQ.
005470
005480 004-00-FIM.                EXIT.
005490
005500*================================================================*
005510 004-01-LOCALIZAR-METRICA             SECTION.
005520*================================================================*
005530     MOVE 'N'                TO WS-METRICA-ACHADA-SW.
005540     SET MET-IDX             TO 1.
005550     SEARCH WS-MET-ENTRY
005560         AT END
005570             MOVE 'N'        TO WS-METRICA-ACHADA-SW
005580         WHEN WS-MET-ID (MET-IDX) EQUAL MATREQ-METRIC-ID
005590             IF WS-MET-ACTIVE (MET-IDX) EQUAL 'Y'
005600                 MOVE 'Y'    TO WS-METRICA-ACHADA-SW
005610             ELSE
005620                 MOVE 'N'    TO WS-METRICA-ACHADA-SW
005630     END-SEARCH.
005640
005650 004-01-FIM.                EXIT.
005660
005670*================================================================*
005680 004-02-PRINT-DETALHE             SECTION.
005690*================================================================*
005700     IF ACUM-LINHAS GREATER 52
005710         PERFORM 006-09-CABECALHOS.
005720
005730     MOVE WS-MET-ID (MET-IDX)        TO DET031-ID.
005740     MOVE WS-MET-NAME (MET-IDX)      TO DET031-NOME.
005750     WRITE REG-MATRPT                FROM DET031 AFTER 2.
005760     PERFORM 001-06-FS-MATRPT.
005770     ADD 2                   TO ACUM-LINHAS.
005780
005790     MOVE WS-MET-DESC (MET-IDX)      TO DET032-DESC.
005800     WRITE REG-MATRPT                FROM DET032 AFTER 1.
005810     PERFORM 001-06-FS-MATRPT.
005820     ADD 1                   TO ACUM-LINHAS.
005830
005840     MOVE WS-MET-LEVEL (MET-IDX)     TO DET033-LEVEL.
005850     MOVE WS-MET-TYPE (MET-IDX)      TO DET033-TIPO.
005860     MOVE WS-MET-MIN-VALUE (MET-IDX) TO DET033-MIN.
005870     MOVE WS-MET-MAX-VALUE (MET-IDX) TO DET033-MAX.
005880     MOVE WS-MET-WEIGHT (MET-IDX)    TO DET033-PESO.
005890     WRITE REG-MATRPT                FROM DET033 AFTER 1.
005900     PERFORM 001-06-FS-MATRPT.
005910     ADD 1                   TO ACUM-LINHAS.
005920
005930     MOVE WS-TOP-ID (TOP-IDX)        TO DET034-TOPIC-ID.
005940     MOVE WS-TOP-NAME (TOP-IDX)      TO DET034-TOPIC-NOME.
005950     WRITE REG-MATRPT                FROM DET034 AFTER 1.
005960     PERFORM 001-06-FS-MATRPT.
005970     ADD 1                   TO ACUM-LINHAS.
005980
005990     MOVE WS-PIL-ID (PIL-IDX)        TO DET035-PILLAR-ID.
006000     MOVE WS-PIL-NAME (PIL-IDX)      TO DET035-PILLAR-NOME.
006010     MOVE WS-PIL-CATEGORY (PIL-IDX)  TO DET035-PILLAR-CAT.
006020     WRITE REG-MATRPT                FROM DET035 AFTER 1.
006030     PERFORM 001-06-FS-MATRPT.
006040     ADD 1                   TO ACUM-LINHAS.
006050
006060 004-02-FIM.                EXIT.
006070
006080*================================================================*
006090 004-03-PRINT-NAO-ENCONTRADO             SECTION.
006100*================================================================*
006110     IF ACUM-LINHAS GREATER 58
006120         PERFORM 006-09-CABECALHOS.
006130
006140     MOVE MATREQ-METRIC-ID    TO ERR031-METRIC-ID.
006150     WRITE REG-MATRPT         FROM ERR031 AFTER 2.
006160     PERFORM 001-06-FS-MATRPT.
006170     ADD 2                   TO ACUM-LINHAS.
006180
006190 004-03-FIM.                EXIT.
006200
006210*================================================================*
006220 004-04-PRINT-ORIENTACAO             SECTION.
006230*================================================================*
006240     IF ACUM-LINHAS GREATER 57
006250         PERFORM 006-09-CABECALHOS.
006260
006270     MOVE WS-MET-NAME (MET-IDX)      TO DET036-METRIC.
006280     WRITE REG-MATRPT                FROM DET036 AFTER 1.
006290     PERFORM 001-06-FS-MATRPT.
006300     ADD 1                   TO ACUM-LINHAS.
006310
006320     WRITE REG-MATRPT                FROM DET037 AFTER 1.
006330     PERFORM 001-06-FS-MATRPT.
006340     ADD 1                   TO ACUM-LINHAS.
006350
006360     MOVE WS-MET-LEVEL (MET-IDX)     TO WS-ORIENT-NIVEL.
006370     MOVE WS-ORIENT-NIVEL            TO DET038-NIVEL.
006380     WRITE REG-MATRPT                FROM DET038 AFTER 1.
006390     PERFORM 001-06-FS-MATRPT.
006400     ADD 1                   TO ACUM-LINHAS.
006410
006420 004-04-FIM.                EXIT.
006430
006440*================================================================*
006450 005-00-IMPRIMIR-TOTAIS             SECTION.
006460*================================================================*
006470     IF ACUM-LINHAS GREATER 55
006480         PERFORM 006-09-CABECALHOS.
006490
006500     MOVE SPACES             TO REG-MATRPT.
006510     WRITE REG-MATRPT        AFTER 2.
006520     PERFORM 001-06-FS-MATRPT.
006530
006540     DISPLAY 'TOTAL REQUESTS READ        = ' ACUM-LIDOS.
006550     DISPLAY 'TOTAL METRICS FOUND        = ' ACUM-ACHADOS.
006560     DISPLAY 'TOTAL METRICS NOT FOUND    = ' ACUM-NAO-ACHADOS.
006570
006580 005-00-FIM.                EXIT.
006590
006600*================================================================*
006610 006-00-FECHAR-ARQUIVOS             SECTION.
006620*================================================================*
006630     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
006640     CLOSE MATPIL
006650           MATTOP
006660           MATMET
006670           MATREQ
006680           MATRPT.
006690     PERFORM 001-01-TESTAR-FS.
006700
006710     DISPLAY 'MATDTL01 - PROGRAM ENDED NORMALLY'.
006720
006730 006-00-FIM.                EXIT.
006740
006750*================================================================*
006760 006-09-CABECALHOS             SECTION.
006770*================================================================*
006780     ADD 1                   TO ACUM-PAG.
006790     MOVE ACUM-PAG           TO CAB031-PAG.
006800
006810     WRITE REG-MATRPT        FROM CAB031 AFTER PAGE.
006820     PERFORM 001-06-FS-MATRPT.
006830
006840     WRITE REG-MATRPT        FROM TOT031 AFTER 1.
006850     PERFORM 001-06-FS-MATRPT.
006860
006870     IF MAT-RERUN-SWITCH
006880         MOVE '(RERUN) METRIC DETAILS REPORT'    TO CAB033-TITULO
006890     ELSE
006900         MOVE 'METRIC DETAILS REPORT'             TO CAB033-TITULO.
006910     WRITE REG-MATRPT        FROM CAB033 AFTER 2.
006920     PERFORM 001-06-FS-MATRPT.
006930
006940     MOVE SPACES             TO REG-MATRPT.
006950     WRITE REG-MATRPT        AFTER 1.
006960     PERFORM 001-06-FS-MATRPT.
006970
006980     MOVE 7                  TO ACUM-LINHAS.
006990
007000 006-09-FIM.                EXIT.
007010
007020*================================================================*
007030 007-00-LOCALIZAR-TOPICO             SECTION.
007040*================================================================*
007050     MOVE 'N'                TO WS-TOPICO-ACHADO-SW.
007060     SET TOP-IDX             TO 1.
007070     SEARCH WS-TOP-ENTRY
007080         AT END
007090             MOVE 'N'        TO WS-TOPICO-ACHADO-SW
007100         WHEN WS-TOP-ID (TOP-IDX) EQUAL WS-MET-TOPIC-ID (MET-IDX)
007110             MOVE 'Y'        TO WS-TOPICO-ACHADO-SW
007120     END-SEARCH.
007130
007140 007-00-FIM.                EXIT.
007150
007160*================================================================*
007170 008-00-LOCALIZAR-PILAR             SECTION.
007180*================================================================*
007190     MOVE 'N'                TO WS-PILAR-ACHADO-SW.
007200     IF WS-TOPICO-ACHADO
007210         MOVE WS-TOP-PILLAR-ID (TOP-IDX) TO WS-LOOKUP-PILLAR-ID
007220         SET PIL-IDX         TO 1
007230         SEARCH WS-PIL-ENTRY
007240             AT END
007250                 MOVE 'N'    TO WS-PILAR-ACHADO-SW
007260             WHEN WS-PIL-ID (PIL-IDX) EQUAL WS-LOOKUP-PILLAR-ID
007270                 MOVE 'Y'    TO WS-PILAR-ACHADO-SW
007280         END-SEARCH.
007290
007300 008-00-FIM.                EXIT.
007310
007320*================================================================*
007330 900-00-ERRO             SECTION.
007340*================================================================*
007350     DISPLAY '* ERROR ' FS-OPERACAO ' ON FILE ' FS-ARQUIVO
007360     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
007370     DISPLAY '* MATDTL01 PROGRAM ENDED ABNORMALLY'
007380     STOP RUN.
007390
007400 900-00-FIM.                EXIT.
007410
